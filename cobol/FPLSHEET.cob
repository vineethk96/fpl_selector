000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             FPLSHEET.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           14/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL.
000900*=================================================================
001000* PROGRAMA   : FPLSHEET
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 14/03/1987
001500*-----------------------------------------------------------------
001600* OBJETIVO...: MONTAR A "CHEAT-SHEET" DO DRAFT DA LIGA FANTASY,
001700*              A PARTIR DO CADASTRO MESTRE DE JOGADORES E DO
001800*              ARQUIVO DE JOGADORES JA SORTEADOS.  O PROGRAMA
001900*              CALCULA O FPL-SCORE DE CADA JOGADOR, MONTA O
002000*              RANKING POR POSICAO, GARIMPA OS "VALUE PICKS"
002100*              (JOGADOR BARATO / RENDIMENTO ALTO), FECHA A
002200*              ANALISE POR CLUBE E GRAVA O RESUMO POR CLUBE NO
002300*              ARQUIVO TEAM-SUMMARY.  A SITUACAO DO DRAFT
002400*              (PROXIMA ESCOLHA / RODADA / MONTAGEM DE ELENCO)
002500*              E OBTIDA CHAMANDO OS MODULOS DRAFTPK E ROSTER.
002600*-----------------------------------------------------------------
002700* ARQUIVOS               I/O                   INCLUDE/BOOK
002800*  FPLMAST                I                     #FPLMAST
002900*  FPLTAKE                I                     #FPLTAKE
003000*  FPLPARM                I                     #FPLPARM
003100*  FPLSHEET               O                     (PROPRIO)
003200*  FPLTEAM                O                     #FPLTEAM
003300*-----------------------------------------------------------------
003400* MODULOS....: DRAFTPK , ROSTER
003500*-----------------------------------------------------------------
003600*                          ALTERACOES                            *
003700*-----------------------------------------------------------------
003800* DATA.......: 14/03/1987     PROGRAMADOR: M H MEDEIROS           CR0001
003900* OBJETIVO...: GERACAO INICIAL DO PROGRAMA - LEITURA DO MESTRE    CR0001
004000*              DE JOGADORES E CALCULO DO FPL-SCORE (SECAO         CR0001
004100*              0150-CALCULA-SCORE) PARA AS QUATRO POSICOES.       CR0001
004200*-----------------------------------------------------------------
004300* DATA.......: 03/09/1988     PROGRAMADOR: M H MEDEIROS           CR0002
004400* OBJETIVO...: INCLUIDO RANKING POR POSICAO (SECAO 0200) COM      CR0002
004500*              ORDENACAO EM TABELA - TOP 25 POR POSICAO.          CR0002
004600*-----------------------------------------------------------------
004700* DATA.......: 17/01/1990     PROGRAMADOR: IVAN SANCHES           CR0003
004800* OBJETIVO...: INCLUIDA SECAO DE GARIMPO DE VALUE PICKS (0300)    CR0003
004900*              COM CALCULO DE PERCENTIL POR INTERPOLACAO.         CR0003
005000*-----------------------------------------------------------------
005100* DATA.......: 05/06/1992     PROGRAMADOR: M H MEDEIROS           CR0004
005200* OBJETIVO...: INCLUIDA ANALISE POR CLUBE (0400) E GRAVACAO DO    CR0004
005300*              ARQUIVO FPLTEAM (RESUMO POR CLUBE).                CR0004
005400*-----------------------------------------------------------------
005500* DATA.......: 21/02/1995     PROGRAMADOR: IVAN SANCHES           CR0005
005600* OBJETIVO...: INCLUIDA CHAMADA AOS MODULOS DRAFTPK E ROSTER      CR0005
005700*              PARA FECHAR A SECAO DE STATUS DO DRAFT (0500).     CR0005
005800*-----------------------------------------------------------------
005900* DATA.......: 30/11/1998     PROGRAMADOR: M H MEDEIROS           CR0006
006000* OBJETIVO...: REVISAO GERAL DE DATAS DE 2 DIGITOS (BUG DO        CR0006
006100*              ANO 2000).  CAMPOS DE ANO PASSAM A SER TRATADOS    CR0006
006200*              POR EXTENSO NOS RELATORIOS (WRK-ANO-4).            CR0006
006300*-----------------------------------------------------------------
006400* DATA.......: 14/08/2003     PROGRAMADOR: IVAN SANCHES           CR0007
006500* OBJETIVO...: CORRIGIDO ARREDONDAMENTO DO FPL-SCORE-PER-GAME     CR0007
006600*              QUANDO GAMES-PLAYED IGUAL A ZERO (CHAMADO FOURSYS  CR0007
006700*              HD 2003-0411).                                     CR0007
006800*-----------------------------------------------------------------
006900* DATA.......: 14/07/2024     PROGRAMADOR: M H MEDEIROS           CR0008
007000* OBJETIVO...: CONFERENCIA GERAL PEDIDA PELA DIRETORIA NA TABELA  CR0008
007100*              DE PESOS DO FPL-SCORE (0150), NO GC-PER-90 (0160), CR0008
007200*              NO FILTRO DO RANKING/GARIMPO (0212/0322) E NA      CR0008
007300*              ESTRATEGIA DE DRAFT (VER ROSTER) - VARIOS PONTOS   CR0008
007400*              NAO BATIAM MAIS COM A PLANILHA OFICIAL DA LIGA.    CR0008
007500*-----------------------------------------------------------------
007600*=================================================================
007700
007800
007900*=================================================================
008000 ENVIRONMENT                             DIVISION.
008100*=================================================================
008200
008300*-----------------------------------------------------------------
008400 CONFIGURATION                           SECTION.
008500*-----------------------------------------------------------------
008600
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900
009000*-----------------------------------------------------------------
009100 INPUT-OUTPUT                            SECTION.
009200*-----------------------------------------------------------------
009300
009400 FILE-CONTROL.
009500     SELECT FPLMAST  ASSIGN TO FPLMAST
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-FPLMAST.
009800     SELECT FPLTAKE  ASSIGN TO FPLTAKE
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FS-FPLTAKE.
010100     SELECT FPLPARM  ASSIGN TO FPLPARM
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-FPLPARM.
010400     SELECT FPLSHEET ASSIGN TO FPLSHEET
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FS-FPLSHEET.
010700     SELECT FPLTEAM  ASSIGN TO FPLTEAM
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS FS-FPLTEAM.
011000
011100*=================================================================
011200 DATA                                    DIVISION.
011300*=================================================================
011400
011500*-----------------------------------------------------------------
011600 FILE                                    SECTION.
011700*-----------------------------------------------------------------
011800*        INPUT -  CADASTRO MESTRE DE JOGADORES (FPLMAST)
011900*                               LRECL = 107
012000*-----------------------------------------------------------------
012100 FD  FPLMAST
012200     RECORDING MODE IS F.
012300 COPY "#FPLMAST".
012400*-----------------------------------------------------------------
012500*        INPUT -  JOGADORES JA SORTEADOS       (FPLTAKE)
012600*                               LRECL = 025
012700*-----------------------------------------------------------------
012800 FD  FPLTAKE
012900     RECORDING MODE IS F.
013000 COPY "#FPLTAKE".
013100*-----------------------------------------------------------------
013200*        INPUT -  PARAMETROS DO DRAFT           (FPLPARM)
013300*                               LRECL = 004
013400*-----------------------------------------------------------------
013500 FD  FPLPARM
013600     RECORDING MODE IS F.
013700 COPY "#FPLPARM".
013800*-----------------------------------------------------------------
013900*        OUTPUT-  CHEAT-SHEET (RELATORIO)       (FPLSHEET)
014000*                               LRECL = 132
014100*-----------------------------------------------------------------
014200 FD  FPLSHEET
014300     RECORDING MODE IS F.
014400 01  REG-FPLSHEET.
014500     05  REG-FPLSHEET-LINHA          PIC X(131).
014600     05  FILLER                      PIC X(001)     VALUE SPACE.
014700*-----------------------------------------------------------------
014800*        OUTPUT-  RESUMO POR CLUBE               (FPLTEAM)
014900*                               LRECL = 100
015000*-----------------------------------------------------------------
015100 FD  FPLTEAM
015200     RECORDING MODE IS F.
015300 COPY "#FPLTEAM".
015400
015500*-----------------------------------------------------------------
015600 WORKING-STORAGE                         SECTION.
015700*-----------------------------------------------------------------
015800
015900*-----------------------------------------------------------------
016000 01  FILLER                      PIC X(050)          VALUE
016100         "* INICIO DA WORKING *".
016200*-----------------------------------------------------------------
016300
016400*-----------------------------------------------------------------
016500 01  FILLER                      PIC X(050)          VALUE
016600         "========== VARIAVEL DE STATUS ==========".
016700*-----------------------------------------------------------------
016800 01  WRK-STATUS-ARQ.
016900     05  FS-FPLMAST              PIC X(002)          VALUE SPACES.
017000     05  FS-FPLTAKE              PIC X(002)          VALUE SPACES.
017100     05  FS-FPLPARM              PIC X(002)          VALUE SPACES.
017200     05  FS-FPLSHEET             PIC X(002)          VALUE SPACES.
017300     05  FS-FPLTEAM              PIC X(002)          VALUE SPACES.
017400*             --- VISAO NUMERICA DOS FILE STATUS (REDEFINES) ---
017500 01  WRK-STATUS-ARQ-NUM REDEFINES WRK-STATUS-ARQ.
017600     05  FS-NUM-FPLMAST          PIC 9(002).
017700     05  FS-NUM-FPLTAKE          PIC 9(002).
017800     05  FS-NUM-FPLPARM          PIC 9(002).
017900     05  FS-NUM-FPLSHEET         PIC 9(002).
018000     05  FS-NUM-FPLTEAM          PIC 9(002).
018100*-----------------------------------------------------------------
018200 01  FILLER                      PIC X(050)          VALUE
018300         "========== TABELA DE JOGADORES (MESTRE) ==========".
018400*-----------------------------------------------------------------
018500*        TABELA EM MEMORIA DO CADASTRO MESTRE - CAPACIDADE 500
018600*        JOGADORES (O ARQUIVO NAO E GRANDE O BASTANTE PARA
018700*        JUSTIFICAR SORT NEM ARQUIVO INDEXADO - PESQUISA E
018800*        ORDENACAO SAO FEITAS DIRETO NA TABELA).
018900*-----------------------------------------------------------------
019000 01  TAB-JOGADOR.
019100     05  TAB-JOG-OCR OCCURS 500 TIMES
019200                     INDEXED BY IX-JOG IX-JOG2.
019300         10  TJ-PLAYER-NAME       PIC X(025).
019400         10  TJ-TEAM-NAME         PIC X(025).
019500         10  TJ-POSITION          PIC X(002).
019600         10  TJ-GOALS             PIC 9(003).
019700         10  TJ-ASSISTS           PIC 9(003).
019800         10  TJ-SHOTS-ON-TARGET   PIC 9(003).
019900         10  TJ-KEY-PASSES        PIC 9(003).
020000         10  TJ-SUCC-DRIBBLES     PIC 9(003).
020100         10  TJ-ACC-CROSSES       PIC 9(003).
020200         10  TJ-TACKLES-WON       PIC 9(003).
020300         10  TJ-INTERCEPTIONS     PIC 9(003).
020400         10  TJ-AERIALS-WON       PIC 9(003).
020500         10  TJ-CLEAN-SHEETS      PIC 9(002).
020600         10  TJ-SAVES             PIC 9(003).
020700         10  TJ-PENALTY-SAVES     PIC 9(002).
020800         10  TJ-GOALS-AGAINST     PIC 9(003).
020900         10  TJ-YELLOW-CARDS      PIC 9(002).
021000         10  TJ-RED-CARDS         PIC 9(002).
021100         10  TJ-OWN-GOALS         PIC 9(002).
021200         10  TJ-PEN-MISSED        PIC 9(002).
021300         10  TJ-GAMES-PLAYED      PIC 9(002).
021400         10  TJ-MINUTES-PLAYED    PIC 9(004).
021500         10  TJ-TAKEN-SW          PIC X(001)  VALUE 'N'.
021600         10  TJ-FPL-SCORE         PIC S9(005)V99 SIGN TRAILING.
021700         10  TJ-SCORE-PER-GAME    PIC S9(003)V99 SIGN TRAILING.
021800         10  TJ-GOALS-PER-GAME    PIC 9(002)V99.
021900         10  TJ-ASSISTS-PER-GAME  PIC 9(002)V99.
022000         10  TJ-GC-PER-90         PIC 9(002)V99.
022100         10  TJ-VALUE-METRIC      PIC 9(004)V99.
022200         10  FILLER               PIC X(003).
022300 01  WRK-TOT-JOGADOR             PIC 9(003)    COMP  VALUE ZEROS.
022400*-----------------------------------------------------------------
022500 01  FILLER                      PIC X(050)          VALUE
022600         "========== TABELA DE SORTEADOS (TAKEN) ==========".
022700*-----------------------------------------------------------------
022800 01  TAB-TAKEN.
022900     05  TAB-TAKEN-OCR OCCURS 500 TIMES INDEXED BY IX-TAK.
023000         10  TT-NAME              PIC X(025).
023100         10  FILLER               PIC X(003).
023200 01  WRK-TOT-TAKEN                PIC 9(003)   COMP  VALUE ZEROS.
023300 01  WRK-QT-BANCO-CALC            PIC S9(003)  COMP  VALUE ZEROS.
023400*-----------------------------------------------------------------
023500 01  FILLER                      PIC X(050)          VALUE
023600         "========== TABELA DE CLUBES (CONTROLE DE QUEBRA) ====".
023700*-----------------------------------------------------------------
023800*        LISTA DE CLUBES DISTINTOS, MONTADA NA CARGA DO MESTRE,
023900*        PARA CONDUZIR A QUEBRA DE CONTROLE DA SECAO 0400 SEM
024000*        RECORRER A SORT (O MESTRE JA ESTA TODO NA TABELA).
024100*-----------------------------------------------------------------
024200 01  TAB-CLUBE.
024300     05  TAB-CLU-OCR OCCURS 100 TIMES INDEXED BY IX-CLU.
024400         10  TC-TEAM-NAME         PIC X(025).
024500         10  FILLER               PIC X(003).
024600 01  WRK-TOT-CLUBE                PIC 9(003)   COMP  VALUE ZEROS.
024700*-----------------------------------------------------------------
024800 01  FILLER                      PIC X(050)          VALUE
024900         "========== ACUMULADORES DA ANALISE DE CLUBE ====".
025000*-----------------------------------------------------------------
025100*        GRUPO DE ACUMULADORES DO CLUBE, REDEFINIDO COMO TABELA
025200*        DE 5 POSICOES PARA ZERAGEM EM BLOCO A CADA QUEBRA.
025300*        2024-09-DEZ CR0010 MHM - OS ACUMULADORES MISTURAVAM
025400*        JOGADORES DE TODAS AS POSICOES NUM SO BALDE; A PLANILHA
025500*        DA DIRETORIA SEPARA ATACANTE (FW/MF, PARA GOLS/
025600*        ASSISTENCIAS/FORCA-DE-ATAQUE) DE DEFENSOR (DF/GK, PARA
025700*        A MEDIA DE CLEAN-SHEETS) - REFEITO EM DOIS BALDES, E O
025800*        ANTIGO ACU-CLU-TOT-FORCA (SOMA DE FPL-SCORE) FOI
025900*        ELIMINADO, POIS A FORCA DE ATAQUE E' CALCULADA DE GOLS
026000*        E ASSISTENCIAS, NAO DE FPL-SCORE.  OS CINCO CAMPOS
026100*        FORAM TAMBEM IGUALADOS EM PIC 9(005) COMP-3 PARA A
026200*        TABELA DE ZERAGEM EM BLOCO CASAR CADA OCORRENCIA COM O
026300*        TAMANHO REAL DE CADA CAMPO.
026400*-----------------------------------------------------------------
026500 01  GRP-ACU-CLUBE.
026600     05  ACU-CLU-QT-ATK           PIC 9(005)    COMP-3 VALUE ZERO.
026700     05  ACU-CLU-TOT-GOLS         PIC 9(005)    COMP-3 VALUE ZERO.
026800     05  ACU-CLU-TOT-ASSIST       PIC 9(005)    COMP-3 VALUE ZERO.
026900     05  ACU-CLU-QT-DEF           PIC 9(005)    COMP-3 VALUE ZERO.
027000     05  ACU-CLU-SOMA-CS          PIC 9(005)    COMP-3 VALUE ZERO.
027100 01  TAB-ACU-CLUBE REDEFINES GRP-ACU-CLUBE.
027200     05  ACU-CLU-OCR OCCURS 5 TIMES INDEXED BY IX-ACU
027300                     PIC 9(005)  COMP-3.
027400 01  WRK-CLU-MELHOR-SCORE         PIC S9(005)V99 SIGN IS TRAILING
027500                                                  VALUE ZERO.
027600 01  WRK-CLU-MELHOR-NOME          PIC X(025)     VALUE SPACES.
027700*-----------------------------------------------------------------
027800 01  FILLER                      PIC X(050)          VALUE
027900         "========== ACUMULADORES GERAIS / TOTAIS ==========".
028000*-----------------------------------------------------------------
028100 01  ACU-GRAN-QT-JOGADOR          PIC 9(005)    COMP-3 VALUE ZERO.
028200 01  ACU-GRAN-TOT-GOLS            PIC 9(007)    COMP-3 VALUE ZERO.
028300 01  ACU-GRAN-TOT-ASSIST          PIC 9(007)    COMP-3 VALUE ZERO.
028400*-----------------------------------------------------------------
028500 01  FILLER                      PIC X(050)          VALUE
028600         "========== TABELA DE POSICOES (REDEFINES) ==========".
028700*-----------------------------------------------------------------
028800*        AS QUATRO POSICOES DA LIGA, REDEFINIDAS COMO TABELA
028900*        PARA CONDUZIR O LACO DE RANKING / GARIMPO POR POSICAO.
029000*-----------------------------------------------------------------
029100 01  GRP-POSICOES.
029200     05  POS-1                    PIC X(002)    VALUE 'FW'.
029300     05  POS-2                    PIC X(002)    VALUE 'MF'.
029400     05  POS-3                    PIC X(002)    VALUE 'DF'.
029500     05  POS-4                    PIC X(002)    VALUE 'GK'.
029600 01  TAB-POSICOES REDEFINES GRP-POSICOES.
029700     05  TAB-POS-OCR OCCURS 4 TIMES INDEXED BY IX-POS
029800                     PIC X(002).
029900*-----------------------------------------------------------------
030000 01  FILLER                      PIC X(050)          VALUE
030100         "========== TABELA DE INDICES - ORDENACAO / GARIMPO ==".
030200*-----------------------------------------------------------------
030300*        TABELA DE INDICES USADA PELA ORDENACAO (BUBBLE SORT)
030400*        POR SCORE, DENTRO DE CADA POSICAO.  NAO SE MOVE O
030500*        REGISTRO DO JOGADOR, SO A POSICAO NA TABELA.
030600*-----------------------------------------------------------------
030700 01  TAB-INDICE.
030800     05  TAB-IDX-OCR OCCURS 500 TIMES INDEXED BY IX-ORD IX-ORD2
030900                     PIC 9(003)    COMP.
031000 01  WRK-TOT-INDICE                PIC 9(003)   COMP  VALUE ZEROS.
031100 01  WRK-TROCA                     PIC 9(003)   COMP  VALUE ZEROS.
031200*-----------------------------------------------------------------
031300 01  FILLER                      PIC X(050)          VALUE
031400         "========== TABELA DE VALUE-PICKS (GARIMPO) ==========".
031500*-----------------------------------------------------------------
031600 01  TAB-GARIMPO.
031700     05  TAB-GAR-OCR OCCURS 10 TIMES INDEXED BY IX-GAR
031800                     PIC 9(003)    COMP.
031900 01  WRK-TOT-GARIMPO               PIC 9(002)   COMP  VALUE ZEROS.
032000 01  WRK-LIMITE-METRICA            PIC 9(004)V99      VALUE ZERO.
032100 01  WRK-LIMITE-SCORE              PIC S9(005)V99 SIGN IS TRAILING
032200                                                   VALUE ZERO.
032300*-----------------------------------------------------------------
032400*        CLUBES EXCLUIDOS DO RANKING/GARIMPO A PEDIDO DO USUARIO
032500*        (LISTA OPCIONAL - SEM ARQUIVO DE ENTRADA PROPRIO NESTE
032600*        LOTE; FICA VAZIA ATE QUE UMA PROXIMA VERSAO TRAGA O
032700*        PARAMETRO).  O FILTRO JA FICA NO LUGAR PARA QUANDO A
032800*        LISTA FOR ALIMENTADA.
032900*-----------------------------------------------------------------
033000 01  TAB-EXCLUIDOS.
033100     05  TAB-EXC-OCR OCCURS 20 TIMES INDEXED BY IX-EXC
033200                     PIC X(025).
033300 01  WRK-TOT-EXCLUIDOS             PIC 9(002)   COMP  VALUE ZEROS.
033400 01  WRK-EXCLUIDO-SW               PIC X(001)         VALUE 'N'.
033500 01  WRK-GARIMPO-SW                PIC X(001)         VALUE 'N'.
033600*-----------------------------------------------------------------
033700 01  FILLER                      PIC X(050)          VALUE
033800         "========== VARIAVEIS DO PERCENTIL ==========".
033900*-----------------------------------------------------------------
034000*        CALCULO DO PERCENTIL POR INTERPOLACAO LINEAR, PADRAO
034100*        "H = (N-1)*Q + 1" - WRK-H-INT E A PARTE INTEIRA DE H,
034200*        WRK-H-FRAC A PARTE FRACIONARIA.
034300*-----------------------------------------------------------------
034400 01  WRK-H                        PIC 9(005)V9999    VALUE ZERO.
034500 01  WRK-H-INT                    PIC 9(005)   COMP  VALUE ZERO.
034600 01  WRK-H-FRAC                   PIC 9(001)V9999     VALUE ZERO.
034700 01  WRK-QUANTIL                  PIC 9(001)V99        VALUE ZERO.
034800 01  WRK-VLR-K                    PIC 9(005)V99        VALUE ZERO.
034900 01  WRK-VLR-K1                   PIC 9(005)V99        VALUE ZERO.
035000 01  WRK-PERCENTIL-RES            PIC 9(005)V99        VALUE ZERO.
035100*-----------------------------------------------------------------
035200 01  FILLER                      PIC X(050)          VALUE
035300         "========== VARIAVEIS DO CALCULO DE SCORE ==========".
035400*-----------------------------------------------------------------
035500*        PESOS POR POSICAO (TABELA DE PESOS) E ACUMULADOR
035600*        INTERMEDIARIO DO FPL-SCORE ANTES DA PROJECAO DE
035700*        TEMPORADA (38 JOGOS).
035800*-----------------------------------------------------------------
035900 01  WRK-SCORE-BRUTO               PIC S9(007)V9999 SIGN IS
036000                                    TRAILING        VALUE ZERO.
036100 01  WRK-SCORE-PROJETADO           PIC S9(007)V9999 SIGN IS
036200                                    TRAILING        VALUE ZERO.
036300*-----------------------------------------------------------------
036400 01  FILLER                      PIC X(050)          VALUE
036500         "========== VARIAVEIS DE APOIO / SUBSCRITOS ==========".
036600*-----------------------------------------------------------------
036700 01  WRK-SUBSCRITO                PIC 9(003)   COMP  VALUE ZEROS.
036800 01  WRK-SUBSCRITO-2               PIC 9(003)   COMP  VALUE ZEROS.
036900 01  WRK-ACHOU-SW                 PIC X(001)         VALUE 'N'.
037000 01  WRK-LINHA-IMPRESSA            PIC 9(003)   COMP  VALUE ZEROS.
037100*-----------------------------------------------------------------
037200 01  FILLER                      PIC X(050)          VALUE
037300         "========== PARAMETROS DO DRAFT (LIDOS) ==========".
037400*-----------------------------------------------------------------
037500 01  WRK-YOUR-SEAT                 PIC 9(002)         VALUE 07.
037600 01  WRK-TOTAL-TEAMS               PIC 9(002)         VALUE 12.
037700*-----------------------------------------------------------------
037800 01  FILLER                      PIC X(050)          VALUE
037900         "========== AREA DE LINKAGE COM DRAFTPK / ROSTER ====".
038000*-----------------------------------------------------------------
038100 01  LK-DRAFTPK-AREA.
038200     05  LK-DRK-PICK-NUMBER         PIC 9(003)    COMP-3.
038300     05  LK-DRK-YOUR-SEAT           PIC 9(002)    COMP-3.
038400     05  LK-DRK-TOTAL-TEAMS         PIC 9(002)    COMP-3.
038500     05  LK-DRK-RODADA              PIC 9(003)    COMP-3.
038600     05  LK-DRK-PICK-NA-RODADA      PIC 9(003)    COMP-3.
038700     05  LK-DRK-SEAT-NO-RELOGIO     PIC 9(002)    COMP-3.
038800     05  LK-DRK-PICKS-ATE-VEZ       PIC 9(003)    COMP-3.
038900     05  FILLER                     PIC X(005).
039000 01  LK-ROSTER-AREA.
039100     05  LK-ROS-RODADA              PIC 9(003)    COMP-3.
039200     05  LK-ROS-QT-FW               PIC 9(002)    COMP-3.
039300     05  LK-ROS-QT-MF               PIC 9(002)    COMP-3.
039400     05  LK-ROS-QT-DF               PIC 9(002)    COMP-3.
039500     05  LK-ROS-QT-GK               PIC 9(002)    COMP-3.
039600     05  LK-ROS-QT-BANCO            PIC 9(002)    COMP-3.
039700     05  LK-ROS-NEED-TXT            PIC X(030).
039800     05  LK-ROS-ESTRATEGIA OCCURS 4 TIMES INDEXED BY IX-ESTR
039900                                    PIC X(040).
040000     05  FILLER                     PIC X(005).
040100*-----------------------------------------------------------------
040200 01  FILLER                      PIC X(050)          VALUE
040300         "========== LINHAS DE IMPRESSAO DO RELATORIO ==========".
040400*-----------------------------------------------------------------
040500*        LINHA GENERICA (CABECALHOS / TITULOS / TEXTO LIVRE)
040600*-----------------------------------------------------------------
040700 01  WRK-LIN-TEXTO.
040800     05  WRK-LIN-TXT              PIC X(120).
040900     05  FILLER                   PIC X(011)  VALUE SPACES.
041000*             --- VISAO EM TABELA DE BYTES (REDEFINES) ---
041100 01  WRK-LIN-TEXTO-TAB REDEFINES WRK-LIN-TEXTO.
041200     05  WRK-LIN-BYTE OCCURS 131 TIMES INDEXED BY IX-COL
041300                      PIC X(001).
041400*-----------------------------------------------------------------
041500*        LINHA DE DETALHE DO RANKING POR POSICAO
041600*        2024-08-NOV CR0009 MHM - FALTAVAM GOLS, ASSISTENCIAS,
041700*        JOGOS E AS MEDIAS POR JOGO QUE A PLANILHA DA DIRETORIA
041800*        EXIGE NESTA LINHA - SO SAIA ORDEM/NOME/CLUBE/POSICAO/
041900*        SCORE/SCORE-POR-JOGO.  CLUBE TAMBEM FOI ALARGADO DE 18
042000*        PARA 25 POSICOES, DO MESMO TAMANHO DE TJ-TEAM-NAME.
042100*-----------------------------------------------------------------
042200 01  WRK-DET-RANKING.
042300     05  WRK-DR-ORDEM             PIC ZZ9.
042400     05  FILLER                   PIC X(002)  VALUE SPACES.
042500     05  WRK-DR-NOME              PIC X(025).
042600     05  FILLER                   PIC X(002)  VALUE SPACES.
042700     05  WRK-DR-CLUBE             PIC X(025).
042800     05  FILLER                   PIC X(002)  VALUE SPACES.
042900     05  WRK-DR-POSICAO           PIC X(002).
043000     05  FILLER                   PIC X(002)  VALUE SPACES.
043100     05  WRK-DR-GOLS              PIC ZZ9.
043200     05  FILLER                   PIC X(002)  VALUE SPACES.
043300     05  WRK-DR-ASSIST            PIC ZZ9.
043400     05  FILLER                   PIC X(002)  VALUE SPACES.
043500     05  WRK-DR-JOGOS             PIC Z9.
043600     05  FILLER                   PIC X(002)  VALUE SPACES.
043700     05  WRK-DR-GOLS-JOGO         PIC Z9.99.
043800     05  FILLER                   PIC X(002)  VALUE SPACES.
043900     05  WRK-DR-ASSIST-JOGO       PIC Z9.99.
044000     05  FILLER                   PIC X(002)  VALUE SPACES.
044100     05  WRK-DR-SCORE             PIC ZZZZ9.99-.
044200     05  FILLER                   PIC X(002)  VALUE SPACES.
044300     05  WRK-DR-SCORE-JOGO        PIC ZZ9.99-.
044400     05  FILLER                   PIC X(022)  VALUE SPACES.
044500*-----------------------------------------------------------------
044600*        LINHA DE DETALHE DOS VALUE PICKS
044700*        2024-08-NOV CR0009 MHM - A PLANILHA DA DIRETORIA QUER
044800*        JOGADOR/CLUBE/JOGOS/METRICA/SCORE NESTA LINHA - SAIA A
044900*        POSICAO NO LUGAR DO CLUBE E NAO EXISTIA O NUMERO DE
045000*        JOGOS.  TROCADO WRK-DG-POSICAO POR WRK-DG-CLUBE E
045100*        INCLUIDO WRK-DG-GAMES.
045200*-----------------------------------------------------------------
045300 01  WRK-DET-GARIMPO.
045400     05  WRK-DG-NOME              PIC X(025).
045500     05  FILLER                   PIC X(002)  VALUE SPACES.
045600     05  WRK-DG-CLUBE             PIC X(025).
045700     05  FILLER                   PIC X(002)  VALUE SPACES.
045800     05  WRK-DG-GAMES             PIC Z9.
045900     05  FILLER                   PIC X(002)  VALUE SPACES.
046000     05  WRK-DG-METRICA           PIC ZZZZ9.99.
046100     05  FILLER                   PIC X(002)  VALUE SPACES.
046200     05  WRK-DG-SCORE             PIC ZZZZ9.99-.
046300     05  FILLER                   PIC X(051)  VALUE SPACES.
046400*-----------------------------------------------------------------
046500*        LINHA DE DETALHE DA ANALISE DE CLUBE
046600*-----------------------------------------------------------------
046700 01  WRK-DET-CLUBE.
046800     05  WRK-DC-CLUBE             PIC X(025).
046900     05  FILLER                   PIC X(002)  VALUE SPACES.
047000     05  WRK-DC-AVG-CS            PIC Z9.9.
047100     05  FILLER                   PIC X(002)  VALUE SPACES.
047200     05  WRK-DC-GOLS              PIC ZZ9.
047300     05  FILLER                   PIC X(002)  VALUE SPACES.
047400     05  WRK-DC-ASSIST            PIC ZZ9.
047500     05  FILLER                   PIC X(002)  VALUE SPACES.
047600     05  WRK-DC-FORCA             PIC ZZ9.9.
047700     05  FILLER                   PIC X(002)  VALUE SPACES.
047800     05  WRK-DC-DEF-RATING        PIC X(006).
047900     05  FILLER                   PIC X(002)  VALUE SPACES.
048000     05  WRK-DC-MELHOR            PIC X(025).
048100     05  FILLER                   PIC X(030)  VALUE SPACES.
048200*-----------------------------------------------------------------
048300 01  FILLER                      PIC X(050)          VALUE
048400         "========== BOOK'S ==========".
048500*-----------------------------------------------------------------
048600 COPY "#FPLERRO".
048700*-----------------------------------------------------------------
048800 01  FILLER                      PIC X(050)          VALUE
048900         "* FIM DA WORKING *".
049000*-----------------------------------------------------------------
049100
049200*=================================================================
049300 PROCEDURE                               DIVISION.
049400*=================================================================
049500 0000-PRINCIPAL.
049600
049700         PERFORM 0100-INICIAR.
049800         PERFORM 0150-CALCULA-SCORE VARYING IX-JOG FROM 1 BY 1
049900                 UNTIL IX-JOG GREATER WRK-TOT-JOGADOR.
050000         PERFORM 0200-PROCESSAR-RANKING.
050100         PERFORM 0300-PROCESSAR-GARIMPO.
050200         PERFORM 0400-PROCESSAR-CLUBE.
050300         PERFORM 0500-PROCESSAR-STATUS-DRAFT.
050400         PERFORM 0900-FINALIZAR.
050500         STOP RUN.
050600
050700 0000-PRINCIPAL-FIM.EXIT.
050800*-----------------------------------------------------------------
050900 0100-INICIAR                            SECTION.
051000*-----------------------------------------------------------------
051100
051200         OPEN INPUT  FPLMAST
051300                     FPLTAKE
051400                     FPLPARM
051500              OUTPUT FPLSHEET
051600                     FPLTEAM.
051700
051800         PERFORM 0102-TESTAR-STATUS-ABERTURA.
051900         PERFORM 0110-CARREGAR-PARAMETROS.
052000         PERFORM 0120-CARREGAR-TAKEN.
052100         PERFORM 0130-CARREGAR-MESTRE.
052200         PERFORM 0140-IMP-CABECALHO-GERAL.
052300
052400 0100-INICIAR-FIM.EXIT.
052500*-----------------------------------------------------------------
052600 0102-TESTAR-STATUS-ABERTURA                SECTION.
052700*-----------------------------------------------------------------
052800
052900         IF FS-FPLMAST                  NOT EQUAL '00'
053000             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
053100             MOVE FS-FPLMAST             TO WRK-STATUS-ERRO
053200             MOVE 'FPLMAST'              TO WRK-ARQUIVO-ERRO
053300             MOVE '0102-ABERTURA'        TO WRK-AREA-ERRO
053400             PERFORM 9999-TRATA-ERRO
053500         END-IF.
053600         IF FS-FPLTAKE                  NOT EQUAL '00'
053700             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
053800             MOVE FS-FPLTAKE             TO WRK-STATUS-ERRO
053900             MOVE 'FPLTAKE'              TO WRK-ARQUIVO-ERRO
054000             MOVE '0102-ABERTURA'        TO WRK-AREA-ERRO
054100             PERFORM 9999-TRATA-ERRO
054200         END-IF.
054300         IF FS-FPLPARM                  NOT EQUAL '00'
054400             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
054500             MOVE FS-FPLPARM             TO WRK-STATUS-ERRO
054600             MOVE 'FPLPARM'              TO WRK-ARQUIVO-ERRO
054700             MOVE '0102-ABERTURA'        TO WRK-AREA-ERRO
054800             PERFORM 9999-TRATA-ERRO
054900         END-IF.
055000
055100 0102-TESTAR-STATUS-ABERTURA-FIM.EXIT.
055200*-----------------------------------------------------------------
055300 0110-CARREGAR-PARAMETROS                SECTION.
055400*-----------------------------------------------------------------
055500*        SE O ARQUIVO DE PARAMETROS ESTIVER VAZIO, FICAM OS
055600*        VALORES "DEFAULT" DA WORKING (ASSENTO 7, LIGA DE 12).
055700*-----------------------------------------------------------------
055800
055900         READ FPLPARM.
056000         IF FS-FPLPARM                EQUAL '00'
056100             MOVE REG-YOUR-SEAT       TO WRK-YOUR-SEAT
056200             MOVE REG-TOTAL-TEAMS     TO WRK-TOTAL-TEAMS
056300         END-IF.
056400
056500 0110-CARREGAR-PARAMETROS-FIM.EXIT.
056600*-----------------------------------------------------------------
056700 0120-CARREGAR-TAKEN                     SECTION.
056800*-----------------------------------------------------------------
056900
057000         READ FPLTAKE.
057100         PERFORM 0121-GUARDAR-TAKEN
057200             UNTIL FS-FPLTAKE NOT EQUAL '00'.
057300
057400 0120-CARREGAR-TAKEN-FIM.EXIT.
057500*-----------------------------------------------------------------
057600 0121-GUARDAR-TAKEN                      SECTION.
057700*-----------------------------------------------------------------
057800
057900         ADD 1 TO WRK-TOT-TAKEN.
058000         SET IX-TAK TO WRK-TOT-TAKEN.
058100         MOVE REG-TAKEN-NAME        TO TT-NAME (IX-TAK).
058200         READ FPLTAKE.
058300
058400 0121-GUARDAR-TAKEN-FIM.EXIT.
058500*-----------------------------------------------------------------
058600 0130-CARREGAR-MESTRE                    SECTION.
058700*-----------------------------------------------------------------
058800
058900         READ FPLMAST.
059000         IF FS-FPLMAST                  NOT EQUAL '00'
059100             MOVE WRK-VAZIO              TO WRK-DESCRICAO-ERRO
059200             MOVE FS-FPLMAST             TO WRK-STATUS-ERRO
059300             MOVE 'FPLMAST'              TO WRK-ARQUIVO-ERRO
059400             MOVE '0130-CARREGAR-MESTRE' TO WRK-AREA-ERRO
059500             PERFORM 9999-TRATA-ERRO
059600         END-IF.
059700         PERFORM 0131-PROCESSA-MESTRE
059800             UNTIL FS-FPLMAST NOT EQUAL '00'.
059900
060000 0130-CARREGAR-MESTRE-FIM.EXIT.
060100*-----------------------------------------------------------------
060200 0131-PROCESSA-MESTRE                    SECTION.
060300*-----------------------------------------------------------------
060400
060500         PERFORM 0132-GUARDAR-JOGADOR.
060600         PERFORM 0134-GUARDAR-CLUBE.
060700         READ FPLMAST.
060800
060900 0131-PROCESSA-MESTRE-FIM.EXIT.
061000*-----------------------------------------------------------------
061100 0132-GUARDAR-JOGADOR                    SECTION.
061200*-----------------------------------------------------------------
061300
061400         ADD 1 TO WRK-TOT-JOGADOR.
061500         SET IX-JOG TO WRK-TOT-JOGADOR.
061600         MOVE REG-PLAYER-NAME       TO TJ-PLAYER-NAME (IX-JOG).
061700         MOVE REG-TEAM-NAME         TO TJ-TEAM-NAME   (IX-JOG).
061800         MOVE REG-POSITION          TO TJ-POSITION    (IX-JOG).
061900         MOVE REG-GOALS             TO TJ-GOALS       (IX-JOG).
062000         MOVE REG-ASSISTS           TO TJ-ASSISTS     (IX-JOG).
062100         MOVE REG-SHOTS-ON-TARGET
062200                                TO TJ-SHOTS-ON-TARGET (IX-JOG).
062300         MOVE REG-KEY-PASSES        TO TJ-KEY-PASSES  (IX-JOG).
062400         MOVE REG-SUCC-DRIBBLES     TO TJ-SUCC-DRIBBLES (IX-JOG).
062500         MOVE REG-ACC-CROSSES       TO TJ-ACC-CROSSES (IX-JOG).
062600         MOVE REG-TACKLES-WON       TO TJ-TACKLES-WON (IX-JOG).
062700         MOVE REG-INTERCEPTIONS     TO TJ-INTERCEPTIONS (IX-JOG).
062800         MOVE REG-AERIALS-WON       TO TJ-AERIALS-WON (IX-JOG).
062900         MOVE REG-CLEAN-SHEETS      TO TJ-CLEAN-SHEETS (IX-JOG).
063000         MOVE REG-SAVES             TO TJ-SAVES       (IX-JOG).
063100         MOVE REG-PENALTY-SAVES     TO TJ-PENALTY-SAVES (IX-JOG).
063200         MOVE REG-GOALS-AGAINST     TO TJ-GOALS-AGAINST (IX-JOG).
063300         MOVE REG-YELLOW-CARDS      TO TJ-YELLOW-CARDS (IX-JOG).
063400         MOVE REG-RED-CARDS         TO TJ-RED-CARDS   (IX-JOG).
063500         MOVE REG-OWN-GOALS         TO TJ-OWN-GOALS   (IX-JOG).
063600         MOVE REG-PEN-MISSED        TO TJ-PEN-MISSED  (IX-JOG).
063700         MOVE REG-GAMES-PLAYED      TO TJ-GAMES-PLAYED (IX-JOG).
063800         MOVE REG-MINUTES-PLAYED    TO TJ-MINUTES-PLAYED (IX-JOG).
063900         MOVE 'N'                   TO TJ-TAKEN-SW    (IX-JOG).
064000
064100         SET IX-TAK TO 1.
064200         PERFORM 0133-TESTA-TOMADO
064300             UNTIL IX-TAK GREATER WRK-TOT-TAKEN.
064400
064500 0132-GUARDAR-JOGADOR-FIM.EXIT.
064600*-----------------------------------------------------------------
064700 0133-TESTA-TOMADO                       SECTION.
064800*-----------------------------------------------------------------
064900
065000         IF TT-NAME (IX-TAK) EQUAL REG-PLAYER-NAME
065100             MOVE 'S' TO TJ-TAKEN-SW (IX-JOG)
065200         END-IF.
065300         SET IX-TAK UP BY 1.
065400
065500 0133-TESTA-TOMADO-FIM.EXIT.
065600*-----------------------------------------------------------------
065700 0134-GUARDAR-CLUBE                      SECTION.
065800*-----------------------------------------------------------------
065900*        GUARDA O CLUBE NA TABELA DE CLUBES DISTINTOS SE AINDA
066000*        NAO ESTIVER LA (PESQUISA SEQUENCIAL NA TABELA).
066100*-----------------------------------------------------------------
066200
066300         MOVE 'N' TO WRK-ACHOU-SW.
066400         SET IX-CLU TO 1.
066500         PERFORM 0136-TESTA-CLUBE
066600             UNTIL IX-CLU GREATER WRK-TOT-CLUBE.
066700         IF WRK-ACHOU-SW                   EQUAL 'N'
066800             ADD 1 TO WRK-TOT-CLUBE
066900             SET IX-CLU TO WRK-TOT-CLUBE
067000             MOVE REG-TEAM-NAME TO TC-TEAM-NAME (IX-CLU)
067100         END-IF.
067200
067300 0134-GUARDAR-CLUBE-FIM.EXIT.
067400*-----------------------------------------------------------------
067500 0136-TESTA-CLUBE                        SECTION.
067600*-----------------------------------------------------------------
067700
067800         IF TC-TEAM-NAME (IX-CLU) EQUAL REG-TEAM-NAME
067900             MOVE 'S' TO WRK-ACHOU-SW
068000         END-IF.
068100         SET IX-CLU UP BY 1.
068200
068300 0136-TESTA-CLUBE-FIM.EXIT.
068400*-----------------------------------------------------------------
068500 0140-IMP-CABECALHO-GERAL                SECTION.
068600*-----------------------------------------------------------------
068700
068800         MOVE SPACES TO WRK-LIN-TEXTO.
068900         MOVE "FANTASY PREMIER LEAGUE - CHEAT SHEET DO DRAFT"
069000                                      TO WRK-LIN-TXT.
069100         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
069200         MOVE SPACES TO WRK-LIN-TEXTO.
069300         MOVE ALL "=" TO WRK-LIN-TXT.
069400         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
069500
069600 0140-IMP-CABECALHO-GERAL-FIM.EXIT.
069700*-----------------------------------------------------------------
069800 0150-CALCULA-SCORE                      SECTION.
069900*-----------------------------------------------------------------
070000*        MONTA O FPL-SCORE DO JOGADOR INDICADO POR IX-JOG,
070100*        SEGUNDO A TABELA DE PESOS DA POSICAO, PROJETANDO A
070200*        TEMPORADA (38 JOGOS) QUANDO GAMES-PLAYED FOR MAIOR
070300*        QUE ZERO.
070400*        2024-07-OUT CR0008 MHM - TABELA DE PESOS REFEITA PARA
070500*        BATER COM O PADRAO OFICIAL DA LIGA (PLANILHA DA
070600*        DIRETORIA). ERA UMA TABELA ENXUTA, SO COM 6 A 9 ITENS
070700*        POR POSICAO - FALTAVAM CRUZAMENTOS, DESARMES,
070800*        INTERCEPTACOES, DEFESAS, PENALTIS DEFENDIDOS ETC.
070900*-----------------------------------------------------------------
071000
071100         MOVE ZERO TO WRK-SCORE-BRUTO.
071200
071300         EVALUATE TJ-POSITION (IX-JOG)
071400             WHEN 'FW'
071500                 COMPUTE WRK-SCORE-BRUTO =
071600                     TJ-GOALS           (IX-JOG) * 9
071700                   + TJ-ASSISTS         (IX-JOG) * 6
071800                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
071900                   + TJ-KEY-PASSES      (IX-JOG) * 2
072000                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
072100                   + TJ-ACC-CROSSES     (IX-JOG) * 1
072200                   + TJ-TACKLES-WON     (IX-JOG) * 1
072300                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
072400                   + TJ-AERIALS-WON     (IX-JOG) * 0.5
072500                   + TJ-CLEAN-SHEETS    (IX-JOG) * 0.25
072600                   + TJ-SAVES           (IX-JOG) * 2
072700                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
072800                   - TJ-GOALS-AGAINST   (IX-JOG) * 0.15
072900                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
073000                   - TJ-RED-CARDS       (IX-JOG) * 7
073100                   - TJ-OWN-GOALS       (IX-JOG) * 5
073200                   - TJ-PEN-MISSED      (IX-JOG) * 4
073300             WHEN 'MF'
073400                 COMPUTE WRK-SCORE-BRUTO =
073500                     TJ-GOALS           (IX-JOG) * 9
073600                   + TJ-ASSISTS         (IX-JOG) * 6
073700                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
073800                   + TJ-KEY-PASSES      (IX-JOG) * 2
073900                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
074000                   + TJ-ACC-CROSSES     (IX-JOG) * 1
074100                   + TJ-TACKLES-WON     (IX-JOG) * 1
074200                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
074300                   + TJ-AERIALS-WON     (IX-JOG) * 0.5
074400                   + TJ-CLEAN-SHEETS    (IX-JOG) * 0.75
074500                   + TJ-SAVES           (IX-JOG) * 2
074600                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
074700                   - TJ-GOALS-AGAINST   (IX-JOG) * 1
074800                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
074900                   - TJ-RED-CARDS       (IX-JOG) * 7
075000                   - TJ-OWN-GOALS       (IX-JOG) * 5
075100                   - TJ-PEN-MISSED      (IX-JOG) * 4
075200             WHEN 'DF'
075300                 COMPUTE WRK-SCORE-BRUTO =
075400                     TJ-GOALS           (IX-JOG) * 10
075500                   + TJ-ASSISTS         (IX-JOG) * 7
075600                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
075700                   + TJ-KEY-PASSES      (IX-JOG) * 2
075800                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
075900                   + TJ-ACC-CROSSES     (IX-JOG) * 1
076000                   + TJ-TACKLES-WON     (IX-JOG) * 1
076100                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
076200                   + TJ-AERIALS-WON     (IX-JOG) * 1
076300                   + TJ-CLEAN-SHEETS    (IX-JOG) * 4
076400                   + TJ-SAVES           (IX-JOG) * 2
076500                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
076600                   - TJ-GOALS-AGAINST   (IX-JOG) * 2
076700                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
076800                   - TJ-RED-CARDS       (IX-JOG) * 7
076900                   - TJ-OWN-GOALS       (IX-JOG) * 5
077000                   - TJ-PEN-MISSED      (IX-JOG) * 4
077100             WHEN 'GK'
077200                 COMPUTE WRK-SCORE-BRUTO =
077300                     TJ-GOALS           (IX-JOG) * 10
077400                   + TJ-ASSISTS         (IX-JOG) * 7
077500                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
077600                   + TJ-KEY-PASSES      (IX-JOG) * 2
077700                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
077800                   + TJ-ACC-CROSSES     (IX-JOG) * 1
077900                   + TJ-TACKLES-WON     (IX-JOG) * 1
078000                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
078100                   + TJ-AERIALS-WON     (IX-JOG) * 1
078200                   + TJ-CLEAN-SHEETS    (IX-JOG) * 5
078300                   + TJ-SAVES           (IX-JOG) * 2
078400                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
078500                   - TJ-GOALS-AGAINST   (IX-JOG) * 2
078600                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
078700                   - TJ-RED-CARDS       (IX-JOG) * 7
078800                   - TJ-OWN-GOALS       (IX-JOG) * 5
078900                   - TJ-PEN-MISSED      (IX-JOG) * 4
079000         END-EVALUATE.
079100
079200         IF TJ-GAMES-PLAYED (IX-JOG) GREATER ZERO
079300             COMPUTE WRK-SCORE-PROJETADO ROUNDED =
079400                 WRK-SCORE-BRUTO * 38 / TJ-GAMES-PLAYED (IX-JOG)
079500         ELSE
079600             MOVE WRK-SCORE-BRUTO TO WRK-SCORE-PROJETADO
079700         END-IF.
079800
079900         MOVE WRK-SCORE-PROJETADO TO TJ-FPL-SCORE (IX-JOG).
080000
080100         PERFORM 0160-CALCULA-DERIVADOS.
080200
080300 0150-CALCULA-SCORE-FIM.EXIT.
080400*-----------------------------------------------------------------
080500 0160-CALCULA-DERIVADOS                  SECTION.
080600*-----------------------------------------------------------------
080700*        METRICAS POR JOGO / POR 90 MINUTOS.  QUANDO O
080800*        DENOMINADOR FOR ZERO, USA-SE 1 NO LUGAR (EVITA DIVISAO
080900*        POR ZERO SEM DISTORCER O RESULTADO - JOGADOR SEM
081000*        MINUTOS FICA COM METRICA ZERADA MESMO ASSIM).
081100*        2024-07-OUT CR0008 MHM - TJ-GC-PER-90 ESTAVA SAINDO DE
081200*        GOLS-SOFRIDOS * 90 / MINUTOS; "CONTRIBUICAO DE GOL POR
081300*        90" E GOLS MAIS ASSISTENCIAS, NAO GOLS SOFRIDOS - ALEM
081400*        DE ERRADO, DISTORCIA O VALUE-METRIC DE FW E MF.
081500*        2024-08-NOV CR0009 MHM - TJ-SCORE-PER-GAME ESTAVA DIVIDINDO
081600*        PELOS JOGOS REALMENTE DISPUTADOS; A PLANILHA DA DIRETORIA
081700*        QUER O SCORE SEMPRE DIVIDIDO PELOS 38 JOGOS DA TEMPORADA
081800*        CHEIA (E' A MESMA CONSTANTE DA PROJECAO DA SECAO 0150).
081900*-----------------------------------------------------------------
082000
082100         COMPUTE TJ-SCORE-PER-GAME (IX-JOG) ROUNDED =
082200             TJ-FPL-SCORE (IX-JOG) / 38.
082300
082400         IF TJ-GAMES-PLAYED (IX-JOG) GREATER ZERO
082500             COMPUTE TJ-GOALS-PER-GAME (IX-JOG) ROUNDED =
082600                 TJ-GOALS   (IX-JOG) / TJ-GAMES-PLAYED (IX-JOG)
082700             COMPUTE TJ-ASSISTS-PER-GAME (IX-JOG) ROUNDED =
082800                 TJ-ASSISTS (IX-JOG) / TJ-GAMES-PLAYED (IX-JOG)
082900         ELSE
083000             MOVE ZERO TO TJ-GOALS-PER-GAME   (IX-JOG)
083100             MOVE ZERO TO TJ-ASSISTS-PER-GAME (IX-JOG)
083200         END-IF.
083300
083400         IF TJ-MINUTES-PLAYED (IX-JOG) GREATER ZERO
083500             COMPUTE TJ-GC-PER-90 (IX-JOG) ROUNDED =
083600                 (TJ-GOALS (IX-JOG) + TJ-ASSISTS (IX-JOG)) * 90 /
083700                     TJ-MINUTES-PLAYED (IX-JOG)
083800         ELSE
083900             MOVE ZERO TO TJ-GC-PER-90 (IX-JOG)
084000         END-IF.
084100
084200         EVALUATE TJ-POSITION (IX-JOG)
084300             WHEN 'FW'
084400             WHEN 'MF'
084500                 MOVE TJ-GC-PER-90 (IX-JOG)
084600                                      TO TJ-VALUE-METRIC (IX-JOG)
084700             WHEN 'DF'
084800                 COMPUTE TJ-VALUE-METRIC (IX-JOG) ROUNDED =
084900                     TJ-CLEAN-SHEETS (IX-JOG) * 2
085000                   + TJ-GOALS        (IX-JOG)
085100                   + TJ-ASSISTS      (IX-JOG)
085200             WHEN 'GK'
085300                 COMPUTE TJ-VALUE-METRIC (IX-JOG) ROUNDED =
085400                     TJ-CLEAN-SHEETS (IX-JOG)
085500                   + TJ-SAVES        (IX-JOG) * 0.1
085600         END-EVALUATE.
085700
085800 0160-CALCULA-DERIVADOS-FIM.EXIT.
085900*-----------------------------------------------------------------
086000 0200-PROCESSAR-RANKING                  SECTION.
086100*-----------------------------------------------------------------
086200*        IMPRIME O RANKING DOS 25 MELHORES POR POSICAO, NA
086300*        ORDEM FW / MF / DF / GK DA TAB-POSICOES.
086400*-----------------------------------------------------------------
086500
086600         MOVE SPACES TO WRK-LIN-TEXTO.
086700         MOVE "POSITION RANKINGS" TO WRK-LIN-TXT.
086800         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
086900
087000         SET IX-POS TO 1.
087100         PERFORM 0205-IMP-RANKING-POSICAO
087200             UNTIL IX-POS GREATER 4.
087300
087400 0200-PROCESSAR-RANKING-FIM.EXIT.
087500*-----------------------------------------------------------------
087600 0205-IMP-RANKING-POSICAO                SECTION.
087700*-----------------------------------------------------------------
087800
087900         MOVE 'N' TO WRK-GARIMPO-SW.
088000         PERFORM 0210-ORDENA-POSICAO.
088100         PERFORM 0230-IMP-RANKING-CABECALHO.
088200         PERFORM 0240-IMP-RANKING-DETALHE
088300             VARYING WRK-SUBSCRITO FROM 1 BY 1
088400             UNTIL WRK-SUBSCRITO GREATER WRK-TOT-INDICE
088500             OR WRK-SUBSCRITO GREATER 25.
088600         SET IX-POS UP BY 1.
088700
088800 0205-IMP-RANKING-POSICAO-FIM.EXIT.
088900*-----------------------------------------------------------------
089000 0210-ORDENA-POSICAO                     SECTION.
089100*-----------------------------------------------------------------
089200*        MONTA TAB-INDICE COM OS JOGADORES DA POSICAO ATUAL E
089300*        ORDENA POR FPL-SCORE DECRESCENTE (BUBBLE SORT SOBRE
089400*        OS INDICES - O REGISTRO DO JOGADOR NAO SE MOVE).
089500*-----------------------------------------------------------------
089600
089700         MOVE ZERO TO WRK-TOT-INDICE.
089800         SET IX-JOG TO 1.
089900         PERFORM 0212-FILTRA-POSICAO
090000             UNTIL IX-JOG GREATER WRK-TOT-JOGADOR.
090100         PERFORM 0214-VERIFICA-ORDENACAO.
090200
090300 0210-ORDENA-POSICAO-FIM.EXIT.
090400*-----------------------------------------------------------------
090500 0212-FILTRA-POSICAO                     SECTION.
090600*-----------------------------------------------------------------
090700*        2024-07-OUT CR0008 MHM - ACRESCENTADA A EXIGENCIA DE
090800*        JOGADOR NAO TOMADO (TJ-TAKEN-SW) E NAO PERTENCENTE A UM
090900*        CLUBE EXCLUIDO; O RANKING ESTAVA LISTANDO JOGADOR JA
091000*        SORTEADO NO DRAFT.  O GARIMPO (VALUE PICKS) TAMBEM
091100*        PASSOU A EXIGIR GAMES-PLAYED MINIMO DE 15 JOGOS.
091200*-----------------------------------------------------------------
091300
091400         PERFORM 0213-VERIFICA-EXCLUIDO.
091500         IF TJ-POSITION (IX-JOG) EQUAL TAB-POS-OCR (IX-POS)
091600             AND TJ-TAKEN-SW (IX-JOG) EQUAL 'N'
091700             AND WRK-EXCLUIDO-SW EQUAL 'N'
091800             AND (WRK-GARIMPO-SW EQUAL 'N'
091900                  OR TJ-GAMES-PLAYED (IX-JOG) NOT LESS 15)
092000             ADD 1 TO WRK-TOT-INDICE
092100             MOVE IX-JOG TO TAB-IDX-OCR (WRK-TOT-INDICE)
092200         END-IF.
092300         SET IX-JOG UP BY 1.
092400
092500 0212-FILTRA-POSICAO-FIM.EXIT.
092600*-----------------------------------------------------------------
092700 0213-VERIFICA-EXCLUIDO                    SECTION.
092800*-----------------------------------------------------------------
092900*        PROCURA O CLUBE DO JOGADOR NA LISTA DE EXCLUIDOS (TAB-
093000*        EXCLUIDOS).  A LISTA VEM VAZIA ENQUANTO NAO HOUVER UM
093100*        ARQUIVO DE PARAMETRO PROPRIO PARA ALIMENTA-LA.
093200*-----------------------------------------------------------------
093300
093400         MOVE 'N' TO WRK-EXCLUIDO-SW.
093500         SET IX-EXC TO 1.
093600         PERFORM 0215-TESTA-EXCLUIDO
093700             UNTIL IX-EXC GREATER WRK-TOT-EXCLUIDOS
093800             OR WRK-EXCLUIDO-SW EQUAL 'S'.
093900
094000 0213-VERIFICA-EXCLUIDO-FIM.EXIT.
094100*-----------------------------------------------------------------
094200 0215-TESTA-EXCLUIDO                       SECTION.
094300*-----------------------------------------------------------------
094400
094500         IF TJ-TEAM-NAME (IX-JOG) EQUAL TAB-EXC-OCR (IX-EXC)
094600             MOVE 'S' TO WRK-EXCLUIDO-SW
094700         END-IF.
094800         SET IX-EXC UP BY 1.
094900
095000 0215-TESTA-EXCLUIDO-FIM.EXIT.
095100*-----------------------------------------------------------------
095200 0214-VERIFICA-ORDENACAO                 SECTION.
095300*-----------------------------------------------------------------
095400
095500         IF WRK-TOT-INDICE GREATER 1
095600             PERFORM 0220-BOLHA-POSICAO
095700                 VARYING IX-ORD FROM 1 BY 1
095800                 UNTIL IX-ORD GREATER WRK-TOT-INDICE
095900         END-IF.
096000
096100 0214-VERIFICA-ORDENACAO-FIM.EXIT.
096200*-----------------------------------------------------------------
096300 0220-BOLHA-POSICAO                      SECTION.
096400*-----------------------------------------------------------------
096500
096600         SET IX-ORD2 TO 1.
096700         PERFORM 0222-COMPARA-TROCA
096800             UNTIL IX-ORD2 GREATER WRK-TOT-INDICE - IX-ORD.
096900
097000 0220-BOLHA-POSICAO-FIM.EXIT.
097100*-----------------------------------------------------------------
097200 0222-COMPARA-TROCA                      SECTION.
097300*-----------------------------------------------------------------
097400
097500         SET IX-JOG  TO TAB-IDX-OCR (IX-ORD2).
097600         ADD 1 TO IX-ORD2.
097700         SET IX-JOG2 TO TAB-IDX-OCR (IX-ORD2).
097800         SUBTRACT 1 FROM IX-ORD2.
097900         IF TJ-FPL-SCORE (IX-JOG) LESS TJ-FPL-SCORE (IX-JOG2)
098000             MOVE TAB-IDX-OCR (IX-ORD2)     TO WRK-TROCA
098100             COMPUTE WRK-SUBSCRITO-2 = IX-ORD2 + 1
098200             MOVE TAB-IDX-OCR (WRK-SUBSCRITO-2)
098300                                   TO TAB-IDX-OCR (IX-ORD2)
098400             MOVE WRK-TROCA TO TAB-IDX-OCR (WRK-SUBSCRITO-2)
098500         END-IF.
098600         SET IX-ORD2 UP BY 1.
098700
098800 0222-COMPARA-TROCA-FIM.EXIT.
098900*-----------------------------------------------------------------
099000 0230-IMP-RANKING-CABECALHO               SECTION.
099100*-----------------------------------------------------------------
099200
099300         MOVE SPACES TO WRK-LIN-TEXTO.
099400         STRING "RANKING DA POSICAO: " TAB-POS-OCR (IX-POS)
099500             DELIMITED BY SIZE INTO WRK-LIN-TXT.
099600         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
099700
099800 0230-IMP-RANKING-CABECALHO-FIM.EXIT.
099900*-----------------------------------------------------------------
100000 0240-IMP-RANKING-DETALHE                SECTION.
100100*-----------------------------------------------------------------
100200
100300         SET IX-JOG TO TAB-IDX-OCR (WRK-SUBSCRITO).
100400         MOVE SPACES TO WRK-DET-RANKING.
100500         MOVE WRK-SUBSCRITO             TO WRK-DR-ORDEM.
100600         MOVE TJ-PLAYER-NAME (IX-JOG)    TO WRK-DR-NOME.
100700         MOVE TJ-TEAM-NAME   (IX-JOG)    TO WRK-DR-CLUBE.
100800         MOVE TJ-POSITION    (IX-JOG)    TO WRK-DR-POSICAO.
100900         MOVE TJ-GOALS            (IX-JOG) TO WRK-DR-GOLS.
101000         MOVE TJ-ASSISTS          (IX-JOG) TO WRK-DR-ASSIST.
101100         MOVE TJ-GAMES-PLAYED     (IX-JOG) TO WRK-DR-JOGOS.
101200         MOVE TJ-GOALS-PER-GAME   (IX-JOG) TO WRK-DR-GOLS-JOGO.
101300         MOVE TJ-ASSISTS-PER-GAME (IX-JOG) TO WRK-DR-ASSIST-JOGO.
101400         MOVE TJ-FPL-SCORE   (IX-JOG)    TO WRK-DR-SCORE.
101500         MOVE TJ-SCORE-PER-GAME (IX-JOG) TO WRK-DR-SCORE-JOGO.
101600         WRITE REG-FPLSHEET FROM WRK-DET-RANKING.
101700         ADD 1 TO WRK-LINHA-IMPRESSA.
101800
101900 0240-IMP-RANKING-DETALHE-FIM.EXIT.
102000*-----------------------------------------------------------------
102100 0300-PROCESSAR-GARIMPO                  SECTION.
102200*-----------------------------------------------------------------
102300*        SECAO "VALUE PICKS" - JOGADOR ACIMA DO PERCENTIL DA
102400*        METRICA DE VALOR DA SUA POSICAO MAS AINDA ABAIXO DO
102500*        PERCENTIL 80 DE FPL-SCORE DA MESMA POSICAO (O SUBVALO-
102600*        RIZADO, AINDA NAO CONSAGRADO PELO SCORE).
102700*-----------------------------------------------------------------
102800
102900         MOVE SPACES TO WRK-LIN-TEXTO.
103000         MOVE "VALUE PICKS" TO WRK-LIN-TXT.
103100         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
103200
103300         SET IX-POS TO 1.
103400         PERFORM 0305-PROC-POSICAO-GARIMPO
103500             UNTIL IX-POS GREATER 4.
103600
103700 0300-PROCESSAR-GARIMPO-FIM.EXIT.
103800*-----------------------------------------------------------------
103900 0305-PROC-POSICAO-GARIMPO                SECTION.
104000*-----------------------------------------------------------------
104100
104200         MOVE 'S' TO WRK-GARIMPO-SW.
104300         PERFORM 0210-ORDENA-POSICAO.
104400         PERFORM 0310-CALCULA-LIMITES-GARIMPO.
104500         PERFORM 0320-SELECIONA-GARIMPO.
104600         PERFORM 0330-IMP-GARIMPO-CABECALHO.
104700         PERFORM 0340-IMP-GARIMPO-DETALHE
104800             VARYING WRK-SUBSCRITO FROM 1 BY 1
104900             UNTIL WRK-SUBSCRITO GREATER WRK-TOT-GARIMPO.
105000         SET IX-POS UP BY 1.
105100
105200 0305-PROC-POSICAO-GARIMPO-FIM.EXIT.
105300*-----------------------------------------------------------------
105400 0310-CALCULA-LIMITES-GARIMPO             SECTION.
105500*-----------------------------------------------------------------
105600*        NAS POSICOES FW/MF O PERCENTIL DE CORTE DA METRICA E
105700*        O 70; EM DF/GK E O 60.  O CORTE DE SCORE E SEMPRE O 80.
105800*-----------------------------------------------------------------
105900
106000         IF TAB-POS-OCR (IX-POS) EQUAL 'FW' OR
106100            TAB-POS-OCR (IX-POS) EQUAL 'MF'
106200             MOVE 0.70 TO WRK-QUANTIL
106300         ELSE
106400             MOVE 0.60 TO WRK-QUANTIL
106500         END-IF.
106600         MOVE 'M' TO WRK-AREA-ERRO.
106700         PERFORM 0320-CALCULA-PERCENTIL.
106800         MOVE WRK-PERCENTIL-RES TO WRK-LIMITE-METRICA.
106900
107000         MOVE 0.80 TO WRK-QUANTIL.
107100         MOVE 'S' TO WRK-AREA-ERRO.
107200         PERFORM 0320-CALCULA-PERCENTIL.
107300         MOVE WRK-PERCENTIL-RES TO WRK-LIMITE-SCORE.
107400
107500 0310-CALCULA-LIMITES-GARIMPO-FIM.EXIT.
107600*-----------------------------------------------------------------
107700 0320-CALCULA-PERCENTIL                  SECTION.
107800*-----------------------------------------------------------------
107900*        CALCULO DO PERCENTIL POR INTERPOLACAO LINEAR SOBRE A
108000*        LISTA ORDENADA EM TAB-INDICE (ORDEM CRESCENTE E
108100*        PRESSUPOSTA - A LISTA VEM ORDENADA DECRESCENTE DA
108200*        0210, POR ISSO A POSICAO E CONTADA A PARTIR DO FIM).
108300*-----------------------------------------------------------------
108400
108500         IF WRK-TOT-INDICE EQUAL 0
108600             MOVE ZERO TO WRK-PERCENTIL-RES
108700         ELSE
108800             COMPUTE WRK-H = (WRK-TOT-INDICE - 1) * WRK-QUANTIL
108900                               + 1
109000             MOVE WRK-H TO WRK-H-INT
109100             COMPUTE WRK-H-FRAC = WRK-H - WRK-H-INT
109200
109300             COMPUTE WRK-SUBSCRITO =
109400                 WRK-TOT-INDICE - WRK-H-INT + 1
109500             SET IX-JOG TO TAB-IDX-OCR (WRK-SUBSCRITO)
109600             IF WRK-AREA-ERRO EQUAL 'M'
109700                 MOVE TJ-VALUE-METRIC (IX-JOG) TO WRK-VLR-K
109800             ELSE
109900                 MOVE TJ-FPL-SCORE    (IX-JOG) TO WRK-VLR-K
110000             END-IF
110100
110200             IF WRK-SUBSCRITO GREATER 1
110300                 COMPUTE WRK-SUBSCRITO-2 = WRK-SUBSCRITO - 1
110400                 SET IX-JOG TO TAB-IDX-OCR (WRK-SUBSCRITO-2)
110500                 IF WRK-AREA-ERRO EQUAL 'M'
110600                     MOVE TJ-VALUE-METRIC (IX-JOG) TO WRK-VLR-K1
110700                 ELSE
110800                     MOVE TJ-FPL-SCORE    (IX-JOG) TO WRK-VLR-K1
110900                 END-IF
111000             ELSE
111100                 MOVE WRK-VLR-K TO WRK-VLR-K1
111200             END-IF
111300
111400             COMPUTE WRK-PERCENTIL-RES ROUNDED =
111500                 WRK-VLR-K +
111600                     WRK-H-FRAC * (WRK-VLR-K1 - WRK-VLR-K)
111700         END-IF.
111800
111900 0320-CALCULA-PERCENTIL-FIM.EXIT.
112000*-----------------------------------------------------------------
112100 0320-SELECIONA-GARIMPO                  SECTION.
112200*-----------------------------------------------------------------
112300
112400         MOVE ZERO TO WRK-TOT-GARIMPO.
112500         MOVE WRK-TOT-INDICE TO WRK-SUBSCRITO.
112600         PERFORM 0322-TESTA-GARIMPO
112700             UNTIL WRK-SUBSCRITO LESS 1
112800                 OR WRK-TOT-GARIMPO EQUAL 10.
112900
113000 0320-SELECIONA-GARIMPO-FIM.EXIT.
113100*-----------------------------------------------------------------
113200 0322-TESTA-GARIMPO                       SECTION.
113300*-----------------------------------------------------------------
113400*        2024-07-OUT CR0008 MHM - O CORTE ESTAVA AO CONTRARIO:
113500*        VALUE PICK E O SUBVALORIZADO (METRICA BOA, SCORE AINDA
113600*        ABAIXO DO CORTE), NAO O JOGADOR JA ACIMA DO CORTE.
113700
113800         SET IX-JOG TO TAB-IDX-OCR (WRK-SUBSCRITO).
113900         IF TJ-VALUE-METRIC (IX-JOG) NOT LESS
114000                                        WRK-LIMITE-METRICA
114100             AND TJ-FPL-SCORE (IX-JOG) LESS
114200                                        WRK-LIMITE-SCORE
114300             AND TJ-TAKEN-SW  (IX-JOG) EQUAL 'N'
114400             ADD 1 TO WRK-TOT-GARIMPO
114500             MOVE IX-JOG TO TAB-GAR-OCR (WRK-TOT-GARIMPO)
114600         END-IF.
114700         SUBTRACT 1 FROM WRK-SUBSCRITO.
114800
114900 0322-TESTA-GARIMPO-FIM.EXIT.
115000*-----------------------------------------------------------------
115100 0330-IMP-GARIMPO-CABECALHO               SECTION.
115200*-----------------------------------------------------------------
115300
115400         MOVE SPACES TO WRK-LIN-TEXTO.
115500         STRING "VALUE PICKS DA POSICAO: " TAB-POS-OCR (IX-POS)
115600             DELIMITED BY SIZE INTO WRK-LIN-TXT.
115700         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
115800
115900 0330-IMP-GARIMPO-CABECALHO-FIM.EXIT.
116000*-----------------------------------------------------------------
116100 0340-IMP-GARIMPO-DETALHE                SECTION.
116200*-----------------------------------------------------------------
116300*        IMPRIME SO OS 5 PRIMEIROS GARIMPADOS (LISTA JA VEM
116400*        NO MAXIMO COM 10, DO MAIS FORTE PARA O MAIS FRACO).
116500*        2024-08-NOV CR0009 MHM - SAIU A POSICAO DESTA LINHA,
116600*        ENTRARAM CLUBE E JOGOS, CONFORME A PLANILHA DA DIRETORIA.
116700*-----------------------------------------------------------------
116800
116900         IF WRK-SUBSCRITO LESS 6
117000             SET IX-JOG TO TAB-GAR-OCR (WRK-SUBSCRITO)
117100             MOVE SPACES TO WRK-DET-GARIMPO
117200             MOVE TJ-PLAYER-NAME  (IX-JOG) TO WRK-DG-NOME
117300             MOVE TJ-TEAM-NAME    (IX-JOG) TO WRK-DG-CLUBE
117400             MOVE TJ-GAMES-PLAYED (IX-JOG) TO WRK-DG-GAMES
117500             MOVE TJ-VALUE-METRIC (IX-JOG) TO WRK-DG-METRICA
117600             MOVE TJ-FPL-SCORE    (IX-JOG) TO WRK-DG-SCORE
117700             WRITE REG-FPLSHEET FROM WRK-DET-GARIMPO
117800         END-IF.
117900
118000 0340-IMP-GARIMPO-DETALHE-FIM.EXIT.
118100*-----------------------------------------------------------------
118200 0400-PROCESSAR-CLUBE                    SECTION.
118300*-----------------------------------------------------------------
118400*        ANALISE POR CLUBE - QUEBRA DE CONTROLE SOBRE A LISTA
118500*        DE CLUBES DISTINTOS MONTADA NA CARGA DO MESTRE.
118600*-----------------------------------------------------------------
118700
118800         MOVE SPACES TO WRK-LIN-TEXTO.
118900         MOVE "TEAM ANALYSIS" TO WRK-LIN-TXT.
119000         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
119100
119200         SET IX-CLU TO 1.
119300         PERFORM 0405-PROC-UM-CLUBE
119400             UNTIL IX-CLU GREATER WRK-TOT-CLUBE.
119500
119600         PERFORM 0450-IMP-CLUBE-TOTAIS.
119700
119800 0400-PROCESSAR-CLUBE-FIM.EXIT.
119900*-----------------------------------------------------------------
120000 0405-PROC-UM-CLUBE                       SECTION.
120100*-----------------------------------------------------------------
120200
120300         PERFORM 0410-ZERAR-ACU-CLUBE.
120400         PERFORM 0420-APURAR-CLUBE.
120500         PERFORM 0430-IMP-CLUBE-DETALHE.
120600         PERFORM 0440-GRAVA-RESUMO-CLUBE.
120700         SET IX-CLU UP BY 1.
120800
120900 0405-PROC-UM-CLUBE-FIM.EXIT.
121000*-----------------------------------------------------------------
121100 0410-ZERAR-ACU-CLUBE                    SECTION.
121200*-----------------------------------------------------------------
121300
121400         SET IX-ACU TO 1.
121500         PERFORM 0412-ZERAR-UM-ACU
121600             UNTIL IX-ACU GREATER 5.
121700         MOVE ZERO   TO WRK-CLU-MELHOR-SCORE.
121800         MOVE SPACES TO WRK-CLU-MELHOR-NOME.
121900
122000 0410-ZERAR-ACU-CLUBE-FIM.EXIT.
122100*-----------------------------------------------------------------
122200 0412-ZERAR-UM-ACU                        SECTION.
122300*-----------------------------------------------------------------
122400
122500         MOVE ZERO TO ACU-CLU-OCR (IX-ACU).
122600         SET IX-ACU UP BY 1.
122700
122800 0412-ZERAR-UM-ACU-FIM.EXIT.
122900*-----------------------------------------------------------------
123000 0420-APURAR-CLUBE                       SECTION.
123100*-----------------------------------------------------------------
123200
123300         SET IX-JOG TO 1.
123400         PERFORM 0422-TESTA-JOGADOR-CLUBE
123500             UNTIL IX-JOG GREATER WRK-TOT-JOGADOR.
123600
123700 0420-APURAR-CLUBE-FIM.EXIT.
123800*-----------------------------------------------------------------
123900 0422-TESTA-JOGADOR-CLUBE                 SECTION.
124000*-----------------------------------------------------------------
124100*        2024-09-DEZ CR0010 MHM - A APURACAO ERA FEITA SOBRE
124200*        TODOS OS JOGADORES DO CLUBE, SEM OLHAR A POSICAO; A
124300*        PLANILHA DA DIRETORIA QUER O BALDE DE ATAQUE (GOLS/
124400*        ASSISTENCIAS) SO COM FW/MF E O BALDE DE DEFESA
124500*        (CLEAN-SHEETS) SO COM DF/GK - CORRIGIDO COM O EVALUATE
124600*        ABAIXO.  OS TOTAIS GERAIS DA LIGA (ACU-GRAN-...) TAMBEM
124700*        FORAM RESTRITOS A FW/MF, POIS SAO A SOMA DOS TOTAIS DE
124800*        GOLS/ASSISTENCIAS DE CADA CLUBE (QUE JA SAO SO FW/MF).
124900*-----------------------------------------------------------------
125000         IF TJ-TEAM-NAME (IX-JOG) EQUAL TC-TEAM-NAME (IX-CLU)
125100             EVALUATE TJ-POSITION (IX-JOG)
125200                 WHEN 'FW'
125300                 WHEN 'MF'
125400                     ADD 1 TO ACU-CLU-QT-ATK
125500                     ADD TJ-GOALS   (IX-JOG) TO ACU-CLU-TOT-GOLS
125600                     ADD TJ-ASSISTS (IX-JOG) TO ACU-CLU-TOT-ASSIST
125700                     ADD 1 TO ACU-GRAN-QT-JOGADOR
125800                     ADD TJ-GOALS   (IX-JOG) TO ACU-GRAN-TOT-GOLS
125900                     ADD TJ-ASSISTS (IX-JOG) TO ACU-GRAN-TOT-ASSIST
126000                 WHEN 'DF'
126100                 WHEN 'GK'
126200                     ADD 1 TO ACU-CLU-QT-DEF
126300                     ADD TJ-CLEAN-SHEETS (IX-JOG) TO ACU-CLU-SOMA-CS
126400             END-EVALUATE
126500             IF TJ-FPL-SCORE (IX-JOG) GREATER
126600                                        WRK-CLU-MELHOR-SCORE
126700                 MOVE TJ-FPL-SCORE   (IX-JOG)
126800                                     TO WRK-CLU-MELHOR-SCORE
126900                 MOVE TJ-PLAYER-NAME (IX-JOG)
127000                                     TO WRK-CLU-MELHOR-NOME
127100             END-IF
127200         END-IF.
127300         SET IX-JOG UP BY 1.
127400
127500 0422-TESTA-JOGADOR-CLUBE-FIM.EXIT.
127600*-----------------------------------------------------------------
127700 0430-IMP-CLUBE-DETALHE                  SECTION.
127800*-----------------------------------------------------------------
127900*        DEF-RATING E' O ROTULO DE TRES FAIXAS DA PLANILHA DA
128000*        DIRETORIA, CONFORME A MEDIA DE CLEAN-SHEETS DO CLUBE:
128100*        ACIMA DE 15 "HIGH", ACIMA DE 10 "MEDIUM", SENAO "LOW".
128200*        2024-08-NOV CR0009 MHM - ERA ROTULO DE DUAS FAIXAS, EM
128300*        PORTUGUES ("FORTE "/"FRACO "), CORTADO EM 0.5 - NAO BATIA
128400*        COM A FAIXA DE TRES NIVEIS NEM COM O LITERAL EM INGLES
128500*        QUE O CAMPO REG-DEF-RATING DEVE RECEBER.
128600*        2024-09-DEZ CR0010 MHM - WRK-DC-AVG-CS SAIA DO BALDE
128700*        MISTO (TODAS AS POSICOES); AGORA SAI SO DO BALDE DE
128800*        DEFESA (ACU-CLU-SOMA-CS / ACU-CLU-QT-DEF).  WRK-DC-FORCA
128900*        ERA A MEDIA DE FPL-SCORE DO CLUBE INTEIRO (ACU-CLU-TOT-
129000*        FORCA) - A PLANILHA DA DIRETORIA DEFINE FORCA-DE-ATAQUE
129100*        COMO (GOLS + ASSISTENCIAS) DOS ATACANTES POR ATACANTE,
129200*        NAO MEDIA DE FPL-SCORE - REFEITO A PARTIR DO BALDE DE
129300*        ATAQUE (ACU-CLU-TOT-GOLS + ACU-CLU-TOT-ASSIST) /
129400*        ACU-CLU-QT-ATK.
129500*-----------------------------------------------------------------
129600
129700         IF ACU-CLU-QT-DEF GREATER ZERO
129800             COMPUTE WRK-DC-AVG-CS ROUNDED =
129900                 ACU-CLU-SOMA-CS / ACU-CLU-QT-DEF
130000         ELSE
130100             MOVE ZERO TO WRK-DC-AVG-CS
130200         END-IF.
130300
130400         IF ACU-CLU-QT-ATK GREATER ZERO
130500             COMPUTE WRK-DC-FORCA ROUNDED =
130600                 (ACU-CLU-TOT-GOLS + ACU-CLU-TOT-ASSIST)
130700                                              / ACU-CLU-QT-ATK
130800         ELSE
130900             MOVE ZERO TO WRK-DC-FORCA
131000         END-IF.
131100
131200         MOVE SPACES TO WRK-DET-CLUBE.
131300         MOVE TC-TEAM-NAME (IX-CLU)     TO WRK-DC-CLUBE.
131400         MOVE ACU-CLU-TOT-GOLS           TO WRK-DC-GOLS.
131500         MOVE ACU-CLU-TOT-ASSIST         TO WRK-DC-ASSIST.
131600         MOVE WRK-CLU-MELHOR-NOME        TO WRK-DC-MELHOR.
131700         EVALUATE TRUE
131800             WHEN WRK-DC-AVG-CS GREATER 15
131900                 MOVE "HIGH  " TO WRK-DC-DEF-RATING
132000             WHEN WRK-DC-AVG-CS GREATER 10
132100                 MOVE "MEDIUM" TO WRK-DC-DEF-RATING
132200             WHEN OTHER
132300                 MOVE "LOW   " TO WRK-DC-DEF-RATING
132400         END-EVALUATE.
132500
132600         WRITE REG-FPLSHEET FROM WRK-DET-CLUBE.
132700         ADD 1 TO WRK-LINHA-IMPRESSA.
132800
132900 0430-IMP-CLUBE-DETALHE-FIM.EXIT.
133000*-----------------------------------------------------------------
133100 0440-GRAVA-RESUMO-CLUBE                 SECTION.
133200*-----------------------------------------------------------------
133300
133400         MOVE SPACES                   TO REG-FPLTEAM.
133500         MOVE TC-TEAM-NAME (IX-CLU)     TO REG-TEAM-NAME.
133600         MOVE WRK-DC-AVG-CS             TO REG-AVG-CLEAN-SHEETS.
133700         MOVE ACU-CLU-TOT-GOLS          TO REG-TOTAL-GOALS.
133800         MOVE ACU-CLU-TOT-ASSIST        TO REG-TOTAL-ASSISTS.
133900         MOVE WRK-DC-FORCA              TO REG-ATTACK-STRENGTH.
134000         MOVE WRK-DC-DEF-RATING         TO REG-DEF-RATING.
134100         MOVE WRK-CLU-MELHOR-NOME       TO REG-BEST-PLAYER.
134200         MOVE WRK-CLU-MELHOR-SCORE      TO REG-BEST-SCORE.
134300
134400         WRITE REG-FPLTEAM.
134500         IF FS-FPLTEAM                   NOT EQUAL '00'
134600             MOVE WRK-NAO-GRAVOU         TO WRK-DESCRICAO-ERRO
134700             MOVE FS-FPLTEAM             TO WRK-STATUS-ERRO
134800             MOVE 'FPLTEAM'              TO WRK-ARQUIVO-ERRO
134900             MOVE '0440-GRAVA-RESUMO'    TO WRK-AREA-ERRO
135000             PERFORM 9999-TRATA-ERRO
135100         END-IF.
135200
135300 0440-GRAVA-RESUMO-CLUBE-FIM.EXIT.
135400*-----------------------------------------------------------------
135500 0450-IMP-CLUBE-TOTAIS                   SECTION.
135600*-----------------------------------------------------------------
135700*        RODAPE DE TOTAIS GERAIS DA SECAO TEAM ANALYSIS.
135800*-----------------------------------------------------------------
135900
136000         MOVE SPACES TO WRK-DET-CLUBE.
136100         MOVE "TOTAIS GERAIS DA LIGA" TO WRK-DC-CLUBE.
136200         MOVE ACU-GRAN-TOT-GOLS        TO WRK-DC-GOLS.
136300         MOVE ACU-GRAN-TOT-ASSIST      TO WRK-DC-ASSIST.
136400         WRITE REG-FPLSHEET FROM WRK-DET-CLUBE.
136500
136600 0450-IMP-CLUBE-TOTAIS-FIM.EXIT.
136700*-----------------------------------------------------------------
136800 0500-PROCESSAR-STATUS-DRAFT             SECTION.
136900*-----------------------------------------------------------------
137000*        SECAO "DRAFT STATUS" - CHAMA DRAFTPK PARA SABER A
137100*        PROXIMA ESCOLHA DO USUARIO E ROSTER PARA SABER O QUE
137200*        AINDA FALTA MONTAR NO ELENCO.
137300*-----------------------------------------------------------------
137400
137500         MOVE SPACES TO WRK-LIN-TEXTO.
137600         MOVE "DRAFT STATUS" TO WRK-LIN-TXT.
137700         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
137800
137900         COMPUTE LK-DRK-PICK-NUMBER = WRK-TOT-TAKEN + 1.
138000         MOVE WRK-YOUR-SEAT     TO LK-DRK-YOUR-SEAT.
138100         MOVE WRK-TOTAL-TEAMS   TO LK-DRK-TOTAL-TEAMS.
138200
138300         CALL "DRAFTPK" USING LK-DRAFTPK-AREA.
138400
138500         MOVE LK-DRK-RODADA     TO LK-ROS-RODADA.
138600         PERFORM 0510-CONTAR-ELENCO.
138700
138800         CALL "ROSTER" USING LK-ROSTER-AREA.
138900
139000         PERFORM 0520-IMP-STATUS-DETALHE.
139100
139200 0500-PROCESSAR-STATUS-DRAFT-FIM.EXIT.
139300*-----------------------------------------------------------------
139400 0510-CONTAR-ELENCO                      SECTION.
139500*-----------------------------------------------------------------
139600*        CONTA QUANTOS JOGADORES JA SORTEADOS (TAB-TAKEN) SE
139700*        ENCAIXAM EM CADA POSICAO DO ELENCO DO USUARIO.  O
139800*        BANCO (BENCH) NAO TEM POSICAO PROPRIA NO CADASTRO
139900*        MESTRE, ENTAO E' CALCULADO NO FINAL COMO O RESTO DOS
140000*        SORTEADOS QUE NAO CAIRAM EM FW/MF/DF/GK, LIMITADO A 6.
140100*        2024-09-DEZ CR0010 MHM - LK-ROS-QT-BANCO FICAVA SEMPRE
140200*        ZERADO (SO' O MOVE ZERO INICIAL, NUNCA SOMADO) - O
140300*        MODULO ROSTER NUNCA CONSEGUIA FECHAR "ELENCO COMPLETO"
140400*        PORQUE O BANCO SEMPRE FALTAVA 6.  INCLUIDO O CALCULO DO
140500*        RESTO NO FINAL DESTA SECAO.
140600*-----------------------------------------------------------------
140700
140800         MOVE ZERO TO LK-ROS-QT-FW LK-ROS-QT-MF
140900                      LK-ROS-QT-DF LK-ROS-QT-GK LK-ROS-QT-BANCO.
141000
141100         SET IX-TAK TO 1.
141200         PERFORM 0512-LOCALIZA-JOGADOR-TAKEN
141300             UNTIL IX-TAK GREATER WRK-TOT-TAKEN.
141400
141500         COMPUTE WRK-QT-BANCO-CALC =
141600             WRK-TOT-TAKEN - LK-ROS-QT-FW - LK-ROS-QT-MF
141700                           - LK-ROS-QT-DF - LK-ROS-QT-GK.
141800         IF WRK-QT-BANCO-CALC LESS ZERO
141900             MOVE ZERO TO LK-ROS-QT-BANCO
142000         ELSE
142100             IF WRK-QT-BANCO-CALC GREATER 6
142200                 MOVE 6 TO LK-ROS-QT-BANCO
142300             ELSE
142400                 MOVE WRK-QT-BANCO-CALC TO LK-ROS-QT-BANCO
142500             END-IF
142600         END-IF.
142700 0510-CONTAR-ELENCO-FIM.EXIT.
142800*-----------------------------------------------------------------
142900 0512-LOCALIZA-JOGADOR-TAKEN              SECTION.
143000*-----------------------------------------------------------------
143100
143200         MOVE 'N' TO WRK-ACHOU-SW.
143300         SET IX-JOG TO 1.
143400         PERFORM 0514-TESTA-NOME-TAKEN
143500             UNTIL IX-JOG GREATER WRK-TOT-JOGADOR
143600                 OR WRK-ACHOU-SW EQUAL 'S'.
143700         SET IX-TAK UP BY 1.
143800
143900 0512-LOCALIZA-JOGADOR-TAKEN-FIM.EXIT.
144000*-----------------------------------------------------------------
144100 0514-TESTA-NOME-TAKEN                    SECTION.
144200*-----------------------------------------------------------------
144300
144400         IF TJ-PLAYER-NAME (IX-JOG) EQUAL TT-NAME (IX-TAK)
144500             MOVE 'S' TO WRK-ACHOU-SW
144600             EVALUATE TJ-POSITION (IX-JOG)
144700                 WHEN 'FW'
144800                     ADD 1 TO LK-ROS-QT-FW
144900                 WHEN 'MF'
145000                     ADD 1 TO LK-ROS-QT-MF
145100                 WHEN 'DF'
145200                     ADD 1 TO LK-ROS-QT-DF
145300                 WHEN 'GK'
145400                     ADD 1 TO LK-ROS-QT-GK
145500             END-EVALUATE
145600         END-IF.
145700         SET IX-JOG UP BY 1.
145800
145900 0514-TESTA-NOME-TAKEN-FIM.EXIT.
146000*-----------------------------------------------------------------
146100 0520-IMP-STATUS-DETALHE                 SECTION.
146200*-----------------------------------------------------------------
146300
146400         MOVE SPACES TO WRK-LIN-TEXTO.
146500         STRING "RODADA ATUAL....: " LK-DRK-RODADA
146600             DELIMITED BY SIZE INTO WRK-LIN-TXT.
146700         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
146800
146900         MOVE SPACES TO WRK-LIN-TEXTO.
147000         STRING "PICKS ATE A VEZ.: " LK-DRK-PICKS-ATE-VEZ
147100             DELIMITED BY SIZE INTO WRK-LIN-TXT.
147200         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
147300
147400         MOVE SPACES TO WRK-LIN-TEXTO.
147500         STRING "FALTAM NO ELENCO: " LK-ROS-NEED-TXT
147600             DELIMITED BY SIZE INTO WRK-LIN-TXT.
147700         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
147800
147900         SET IX-ESTR TO 1.
148000         PERFORM 0522-IMP-LINHA-ESTRATEGIA
148100             UNTIL IX-ESTR GREATER 4.
148200
148300 0520-IMP-STATUS-DETALHE-FIM.EXIT.
148400*-----------------------------------------------------------------
148500 0522-IMP-LINHA-ESTRATEGIA               SECTION.
148600*-----------------------------------------------------------------
148700
148800         MOVE SPACES TO WRK-LIN-TEXTO.
148900         STRING "ESTRATEGIA......: " LK-ROS-ESTRATEGIA (IX-ESTR)
149000             DELIMITED BY SIZE INTO WRK-LIN-TXT.
149100         WRITE REG-FPLSHEET FROM WRK-LIN-TEXTO.
149200         SET IX-ESTR UP BY 1.
149300
149400 0522-IMP-LINHA-ESTRATEGIA-FIM.EXIT.
149500*-----------------------------------------------------------------
149600 0900-FINALIZAR                          SECTION.
149700*-----------------------------------------------------------------
149800
149900         CLOSE FPLMAST
150000               FPLTAKE
150100               FPLPARM
150200               FPLSHEET
150300               FPLTEAM.
150400
150500 0900-FINALIZAR-FIM.EXIT.
150600*-----------------------------------------------------------------
150700 9000-MSG-ERRO                           SECTION.
150800*-----------------------------------------------------------------
150900
151000         DISPLAY "===== ERRO NO PROGRAMA FPLSHEET =====".
151100         DISPLAY "ARQUIVO......:"    WRK-ARQUIVO-ERRO.
151200         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
151300         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
151400         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
151500
151600 9000-MSG-ERRO-FIM.EXIT.
151700*-----------------------------------------------------------------
151800 9999-TRATA-ERRO                         SECTION.
151900*-----------------------------------------------------------------
152000
152100         PERFORM 9000-MSG-ERRO.
152200         GOBACK.
152300
152400 9999-TRATA-ERRO-FIM.EXIT.
152500*-----------------------------------------------------------------
