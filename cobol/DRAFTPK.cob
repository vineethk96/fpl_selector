000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             DRAFTPK.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           21/02/1995.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL.
000900*=================================================================
001000* PROGRAMA   : DRAFTPK
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 21/02/1995
001500*-----------------------------------------------------------------
001600* OBJETIVO...: MODULO CHAMADO PELO FPLSHEET PARA CALCULAR, A
001700*              PARTIR DO NUMERO DA PROXIMA ESCOLHA GERAL DO
001800*              DRAFT ("SNAKE DRAFT" - A ORDEM SE INVERTE A
001900*              CADA RODADA), A RODADA ATUAL, A ESCOLHA DENTRO
002000*              DA RODADA, O ASSENTO QUE ESTA NA VEZ E QUANTAS
002100*              ESCOLHAS FALTAM PARA A VEZ DO USUARIO.
002200*-----------------------------------------------------------------
002300* ARQUIVOS................: NENHUM (MODULO SEM I/O)
002400*-----------------------------------------------------------------
002500* MODULOS..................: NENHUM
002600*-----------------------------------------------------------------
002700*                          ALTERACOES                            *
002800*-----------------------------------------------------------------
002900* DATA.......: 21/02/1995     PROGRAMADOR: M H MEDEIROS           CR0001
003000* OBJETIVO...: GERACAO INICIAL - MATEMATICA DO SNAKE DRAFT        CR0001
003100*              (RODADA, ESCOLHA NA RODADA, ASSENTO NO RELOGIO).   CR0001
003200*-----------------------------------------------------------------
003300* DATA.......: 09/07/1997     PROGRAMADOR: IVAN SANCHES           CR0002
003400* OBJETIVO...: INCLUIDO CALCULO DE "PICKS ATE A VEZ" DO USUARIO,  CR0002
003500*              TRATANDO SEPARADAMENTE O CASO DA TROCA DE RODADA.  CR0002
003600*-----------------------------------------------------------------
003700* DATA.......: 30/11/1998     PROGRAMADOR: M H MEDEIROS           CR0003
003800* OBJETIVO...: REVISAO DO BUG DO ANO 2000 - SEM IMPACTO NESTE     CR0003
003900*              MODULO (NAO MANIPULA DATAS), REVISADO POR ROTINA.  CR0003
004000*-----------------------------------------------------------------
004100* DATA.......: 14/07/2024     PROGRAMADOR: M H MEDEIROS           CR0007
004200* OBJETIVO...: CORRIGIDA A CONTA DE "PICKS ATE A VEZ" QUANDO O    CR0007
004300*              ASSENTO DO USUARIO JA TINHA PASSADO NA RODADA      CR0007
004400*              CORRENTE - O RAMO SOMAVA (T-C) EM VEZ DE (T-K+1)   CR0007
004500*              E O ASSENTO DA PROXIMA RODADA (PAR) SAIA ERRADO    CR0007
004600*              NA RODADA PAR. ACHADO NA CONFERENCIA DO DRAFT.     CR0007
004700*-----------------------------------------------------------------
004800*=================================================================
004900
005000
005100*=================================================================
005200 ENVIRONMENT                             DIVISION.
005300*=================================================================
005400
005500*-----------------------------------------------------------------
005600 CONFIGURATION                           SECTION.
005700*-----------------------------------------------------------------
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200*=================================================================
006300 DATA                                    DIVISION.
006400*=================================================================
006500
006600*-----------------------------------------------------------------
006700 WORKING-STORAGE                         SECTION.
006800*-----------------------------------------------------------------
006900
007000 01  FILLER                      PIC X(050)          VALUE
007100         "* INICIO DA WORKING DRAFTPK *".
007200*-----------------------------------------------------------------
007300 01  FILLER                      PIC X(050)          VALUE
007400         "========== VARIAVEIS DE TRABALHO ==========".
007500*-----------------------------------------------------------------
007600 01  WRK-RESTO                   PIC 9(003)    COMP  VALUE ZEROS.
007700 01  WRK-RODADA-PAR-SW           PIC X(001)          VALUE 'N'.
007800 01  WRK-SEAT-ATUAL              PIC 9(002)    COMP  VALUE ZEROS.
007900 01  WRK-SEAT-PROX-RODADA        PIC 9(002)    COMP  VALUE ZEROS.
008000 01  WRK-CONTADOR                PIC 9(003)    COMP  VALUE ZEROS.
008100 01  WRK-PICK-AUX                PIC 9(005)    COMP  VALUE ZEROS.
008200*             --- VISAO ALTERNATIVA DA RODADA (REDEFINES) ---
008300 01  WRK-RODADA-GRUPO.
008400     05  WRK-RODADA-CENT         PIC 9(001).
008500     05  WRK-RODADA-DEZ          PIC 9(001).
008600     05  WRK-RODADA-UNI          PIC 9(001).
008700 01  WRK-RODADA-NUM REDEFINES WRK-RODADA-GRUPO
008800                               PIC 9(003).
008900*             --- VISAO ALTERNATIVA DO ASSENTO (REDEFINES) ---
009000*        USADA PARA CONFERIR A PARIDADE DO ASSENTO NO RELOGIO
009100*        POR UM SEGUNDO CAMINHO, SEM DEPENDER DO DIVIDE.
009200 01  WRK-SEAT-GRUPO.
009300     05  WRK-SEAT-DEZ            PIC 9(001).
009400     05  WRK-SEAT-UNI            PIC 9(001).
009500 01  WRK-SEAT-NUM REDEFINES WRK-SEAT-GRUPO
009600                               PIC 9(002).
009700*           --- VISAO ALTERNATIVA DO PICK GERAL (REDEFINES) ---
009800*        GUARDA A ESCOLHA GERAL RECEBIDA PARA CONFERENCIA DE
009900*        FAIXA (PICKS ACIMA DE 99999 NAO SAO ESPERADOS).
010000 01  WRK-PICK-AUX-GRUPO.
010100     05  WRK-PICK-AUX-MIL        PIC 9(002).
010200     05  WRK-PICK-AUX-RESTO      PIC 9(003).
010300 01  WRK-PICK-AUX-NUM REDEFINES WRK-PICK-AUX-GRUPO
010400                               PIC 9(005).
010500*-----------------------------------------------------------------
010600 01  FILLER                      PIC X(050)          VALUE
010700         "========== AREA DE LINKAGE ==========".
010800*-----------------------------------------------------------------
010900
011000*-----------------------------------------------------------------
011100 LINKAGE                                 SECTION.
011200*-----------------------------------------------------------------
011300 01  LK-DRAFTPK-AREA.
011400     05  LK-DRK-PICK-NUMBER         PIC 9(003)    COMP-3.
011500     05  LK-DRK-YOUR-SEAT           PIC 9(002)    COMP-3.
011600     05  LK-DRK-TOTAL-TEAMS         PIC 9(002)    COMP-3.
011700     05  LK-DRK-RODADA              PIC 9(003)    COMP-3.
011800     05  LK-DRK-PICK-NA-RODADA      PIC 9(003)    COMP-3.
011900     05  LK-DRK-SEAT-NO-RELOGIO     PIC 9(002)    COMP-3.
012000     05  LK-DRK-PICKS-ATE-VEZ       PIC 9(003)    COMP-3.
012100     05  FILLER                     PIC X(005).
012200
012300*=================================================================
012400 PROCEDURE                               DIVISION USING
012500                                          LK-DRAFTPK-AREA.
012600*=================================================================
012700 0000-PRINCIPAL.
012800
012900         PERFORM 0200-CALCULA-RODADA.
013000         PERFORM 0210-CALCULA-PICK-NA-RODADA.
013100         PERFORM 0220-CALCULA-SEAT-NO-RELOGIO.
013200         PERFORM 0230-CALCULA-ESPERA.
013300         GOBACK.
013400
013500 0000-PRINCIPAL-FIM.EXIT.
013600*-----------------------------------------------------------------
013700 0200-CALCULA-RODADA                     SECTION.
013800*-----------------------------------------------------------------
013900*        RODADA (R) = PARTE INTEIRA DE ((PICK-1) / TOTAL-TEAMS)
014000*        MAIS 1.
014100*-----------------------------------------------------------------
014200
014300         MOVE LK-DRK-PICK-NUMBER     TO WRK-PICK-AUX-NUM.
014400         COMPUTE LK-DRK-RODADA =
014500             (LK-DRK-PICK-NUMBER - 1) / LK-DRK-TOTAL-TEAMS + 1.
014600
014700 0200-CALCULA-RODADA-FIM.EXIT.
014800*-----------------------------------------------------------------
014900 0210-CALCULA-PICK-NA-RODADA              SECTION.
015000*-----------------------------------------------------------------
015100*        K = PICK-1 - (R-1)*TOTAL-TEAMS + 1 (ESCOLHA DENTRO
015200*        DA RODADA ATUAL, DE 1 A TOTAL-TEAMS).
015300*-----------------------------------------------------------------
015400
015500         COMPUTE LK-DRK-PICK-NA-RODADA =
015600             LK-DRK-PICK-NUMBER - 1 -
015700                 (LK-DRK-RODADA - 1) * LK-DRK-TOTAL-TEAMS + 1.
015800
015900 0210-CALCULA-PICK-NA-RODADA-FIM.EXIT.
016000*-----------------------------------------------------------------
016100 0220-CALCULA-SEAT-NO-RELOGIO             SECTION.
016200*-----------------------------------------------------------------
016300*        C = ASSENTO NO RELOGIO DA VEZ ATUAL.  EM RODADA IMPAR
016400*        O DRAFT CORRE DO ASSENTO 1 AO ULTIMO; EM RODADA PAR,
016500*        CORRE DO ULTIMO AO ASSENTO 1 (SNAKE).
016600*-----------------------------------------------------------------
016700
016800         DIVIDE LK-DRK-RODADA BY 2 GIVING WRK-CONTADOR
016900             REMAINDER WRK-RESTO.
017000         IF WRK-RESTO EQUAL ZERO
017100             MOVE 'S' TO WRK-RODADA-PAR-SW
017200         ELSE
017300             MOVE 'N' TO WRK-RODADA-PAR-SW
017400         END-IF.
017500
017600         IF WRK-RODADA-PAR-SW EQUAL 'N'
017700             MOVE LK-DRK-PICK-NA-RODADA
017800                                   TO LK-DRK-SEAT-NO-RELOGIO
017900         ELSE
018000             COMPUTE LK-DRK-SEAT-NO-RELOGIO =
018100                 LK-DRK-TOTAL-TEAMS - LK-DRK-PICK-NA-RODADA + 1
018200         END-IF.
018300         MOVE LK-DRK-SEAT-NO-RELOGIO TO WRK-SEAT-ATUAL.
018400         MOVE WRK-SEAT-ATUAL         TO WRK-SEAT-NUM.
018500
018600 0220-CALCULA-SEAT-NO-RELOGIO-FIM.EXIT.
018700*-----------------------------------------------------------------
018800 0230-CALCULA-ESPERA                      SECTION.
018900*-----------------------------------------------------------------
019000*        U = QUANTAS ESCOLHAS FALTAM PARA A VEZ DO ASSENTO DO
019100*        USUARIO (LK-DRK-YOUR-SEAT).  SE O ASSENTO DO USUARIO
019200*        JA PASSOU NESTA RODADA, A CONTA CAI PARA A PROXIMA
019300*        RODADA, QUE CORRE NO SENTIDO INVERSO DESTA.
019400*        2024-07-OUT CR0007 MHM - O RAMO "JA PASSOU" ESTAVA
019500*        SOMANDO (T-C) NO LUGAR DE (T-K+1), E O ASSENTO DA
019600*        PROXIMA RODADA (PAR) SAIA COMO T-S+1 EM VEZ DE S; A
019700*        CONTAGEM DE ESPERA FICAVA ERRADA SEMPRE QUE O ASSENTO
019800*        DO USUARIO JA TINHA PASSADO NA RODADA CORRENTE.
019900*-----------------------------------------------------------------
020000
020100         IF WRK-RODADA-PAR-SW EQUAL 'N'
020200             IF LK-DRK-YOUR-SEAT NOT LESS LK-DRK-SEAT-NO-RELOGIO
020300                 COMPUTE LK-DRK-PICKS-ATE-VEZ =
020400                     LK-DRK-YOUR-SEAT - LK-DRK-SEAT-NO-RELOGIO
020500             ELSE
020600                 COMPUTE WRK-SEAT-PROX-RODADA =
020700                     LK-DRK-TOTAL-TEAMS - LK-DRK-YOUR-SEAT + 1
020800                 COMPUTE LK-DRK-PICKS-ATE-VEZ =
020900                     (LK-DRK-TOTAL-TEAMS - LK-DRK-PICK-NA-RODADA + 1)
021000                   + WRK-SEAT-PROX-RODADA - 1
021100             END-IF
021200         ELSE
021300             IF LK-DRK-YOUR-SEAT NOT GREATER
021400                                           LK-DRK-SEAT-NO-RELOGIO
021500                 COMPUTE LK-DRK-PICKS-ATE-VEZ =
021600                     LK-DRK-SEAT-NO-RELOGIO - LK-DRK-YOUR-SEAT
021700             ELSE
021800                 MOVE LK-DRK-YOUR-SEAT TO WRK-SEAT-PROX-RODADA
021900                 COMPUTE LK-DRK-PICKS-ATE-VEZ =
022000                     LK-DRK-SEAT-NO-RELOGIO - 1
022100                   + WRK-SEAT-PROX-RODADA - 1
022200                   + 1
022300             END-IF
022400         END-IF.
022500
022600 0230-CALCULA-ESPERA-FIM.EXIT.
022700*-----------------------------------------------------------------
