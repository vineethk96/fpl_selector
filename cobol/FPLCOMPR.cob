000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             FPLCOMPR.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           09/11/1993.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL.
000900*=================================================================
001000* PROGRAMA   : FPLCOMPR
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 09/11/1993
001500*-----------------------------------------------------------------
001600* OBJETIVO...: COMPARAR, LADO A LADO, UMA LISTA DE JOGADORES
001700*              INFORMADA PELO USUARIO (ARQUIVO FPLCOMP) CONTRA
001800*              O CADASTRO MESTRE DA LIGA FANTASY (FPLMAST),
001900*              MOSTRANDO CLUBE, POSICAO, FPL-SCORE, METRICAS
002000*              POR JOGO E SITUACAO NO DRAFT (JA SORTEADO OU
002100*              DISPONIVEL).  NOME NAO ENCONTRADO SAI COMO LINHA
002200*              "NAO ENCONTRADO".  SE MENOS DE 2 NOMES FOREM
002300*              ACHADOS, A COMPARACAO E ABORTADA.
002400*-----------------------------------------------------------------
002500* ARQUIVOS               I/O                   INCLUDE/BOOK
002600*  FPLMAST                I                     #FPLMAST
002700*  FPLTAKE                I                     #FPLTAKE
002800*  FPLCOMP                I                     #FPLCOMP
002900*  RELCOMPR               O                     (PROPRIO)
003000*-----------------------------------------------------------------
003100* MODULOS....: NENHUM
003200*-----------------------------------------------------------------
003300* OBSERVACAO.: O ARQUIVO FPLCOMP (LISTA DE NOMES A COMPARAR) NAO
003400*              CONSTA DO DESENHO ORIGINAL DO SISTEMA; FOI
003500*              CRIADO NESTA DATA NO MESMO FORMATO DO FPLTAKE
003600*              (UM NOME POR LINHA, 25 POSICOES) PARA SERVIR DE
003700*              ENTRADA A ESTE PROGRAMA.
003800*-----------------------------------------------------------------
003900*                          ALTERACOES                            *
004000*-----------------------------------------------------------------
004100* DATA.......: 09/11/1993     PROGRAMADOR: M H MEDEIROS           CR0001
004200* OBJETIVO...: GERACAO INICIAL DO PROGRAMA DE COMPARACAO DE       CR0001
004300*              JOGADORES (SAI DO RELASSIN.COB).                   CR0001
004400*-----------------------------------------------------------------
004500* DATA.......: 04/05/1994     PROGRAMADOR: IVAN SANCHES           CR0002
004600* OBJETIVO...: INCLUIDA REGRA DO MINIMO DE 2 JOGADORES ACHADOS    CR0002
004700*              PARA A COMPARACAO SEGUIR ADIANTE.                  CR0002
004800*-----------------------------------------------------------------
004900* DATA.......: 30/11/1998     PROGRAMADOR: M H MEDEIROS           CR0003
005000* OBJETIVO...: REVISAO DO BUG DO ANO 2000 - SEM IMPACTO NESTE     CR0003
005100*              PROGRAMA (NAO MANIPULA DATAS), REVISADO POR        CR0003
005200*              ROTINA DE AUDITORIA FOURSYS.                       CR0003
005300*-----------------------------------------------------------------
005400*=================================================================
005500
005600
005700*=================================================================
005800 ENVIRONMENT                             DIVISION.
005900*=================================================================
006000
006100*-----------------------------------------------------------------
006200 CONFIGURATION                           SECTION.
006300*-----------------------------------------------------------------
006400
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT                            SECTION.
007000*-----------------------------------------------------------------
007100
007200 FILE-CONTROL.
007300     SELECT FPLMAST   ASSIGN TO FPLMAST
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-FPLMAST.
007600     SELECT FPLTAKE   ASSIGN TO FPLTAKE
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-FPLTAKE.
007900     SELECT FPLCOMP   ASSIGN TO FPLCOMP
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-FPLCOMP.
008200     SELECT RELCOMPR  ASSIGN TO RELCOMPR
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-RELCOMPR.
008500
008600*=================================================================
008700 DATA                                    DIVISION.
008800*=================================================================
008900
009000*-----------------------------------------------------------------
009100 FILE                                    SECTION.
009200*-----------------------------------------------------------------
009300*        INPUT -  CADASTRO MESTRE DE JOGADORES (FPLMAST)
009400*                               LRECL = 107
009500*-----------------------------------------------------------------
009600 FD  FPLMAST
009700     RECORDING MODE IS F.
009800 COPY "#FPLMAST".
009900*-----------------------------------------------------------------
010000*        INPUT -  JOGADORES JA SORTEADOS       (FPLTAKE)
010100*                               LRECL = 025
010200*-----------------------------------------------------------------
010300 FD  FPLTAKE
010400     RECORDING MODE IS F.
010500 COPY "#FPLTAKE".
010600*-----------------------------------------------------------------
010700*        INPUT -  LISTA DE NOMES A COMPARAR     (FPLCOMP)
010800*                               LRECL = 025
010900*-----------------------------------------------------------------
011000 FD  FPLCOMP
011100     RECORDING MODE IS F.
011200 COPY "#FPLCOMP".
011300*-----------------------------------------------------------------
011400*        OUTPUT-  RELATORIO DE COMPARACAO       (RELCOMPR)
011500*                               LRECL = 132
011600*-----------------------------------------------------------------
011700 FD  RELCOMPR
011800     RECORDING MODE IS F.
011900 01  REG-RELCOMPR.
012000     05  REG-RELCOMPR-LINHA           PIC X(131).
012100     05  FILLER                       PIC X(001)   VALUE SPACE.
012200
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE                         SECTION.
012500*-----------------------------------------------------------------
012600
012700 01  FILLER                      PIC X(050)          VALUE
012800         "* INICIO DA WORKING *".
012900*-----------------------------------------------------------------
013000 01  FILLER                      PIC X(050)          VALUE
013100         "========== VARIAVEL DE STATUS ==========".
013200*-----------------------------------------------------------------
013300 01  WRK-STATUS-ARQ.
013400     05  FS-FPLMAST               PIC X(002)         VALUE SPACES.
013500     05  FS-FPLTAKE               PIC X(002)         VALUE SPACES.
013600     05  FS-FPLCOMP               PIC X(002)         VALUE SPACES.
013700     05  FS-RELCOMPR              PIC X(002)         VALUE SPACES.
013800 01  WRK-STATUS-ARQ-NUM REDEFINES WRK-STATUS-ARQ.
013900     05  FS-NUM-FPLMAST           PIC 9(002).
014000     05  FS-NUM-FPLTAKE           PIC 9(002).
014100     05  FS-NUM-FPLCOMP           PIC 9(002).
014200     05  FS-NUM-RELCOMPR          PIC 9(002).
014300*-----------------------------------------------------------------
014400 01  FILLER                      PIC X(050)          VALUE
014500         "========== TABELA DE JOGADORES (MESTRE) ==========".
014600*        2024-08-NOV CR0009 MHM - A TABELA SO TRAZIA 6 DAS 17
014700*        ESTATISTICAS DO MESTRE (FALTAVAM CHUTES-NO-ALVO,
014800*        DRIBLES, CRUZAMENTOS, INTERCEPTACOES, AEREOS, DEFESAS,
014900*        PENALTIS DEFENDIDOS, GOLS-SOFRIDOS, CARTOES E GOLS
015000*        CONTRA) - POR ISSO A 0230 NAO CONSEGUIA BATER A TABELA
015100*        DE PESOS OFICIAL DA 0150 DO FPLSHEET.  ALARGADA PARA
015200*        TER O MESMO CONJUNTO DE CAMPOS DO REGISTRO MESTRE.
015300*-----------------------------------------------------------------
015400 01  TAB-JOGADOR.
015500     05  TAB-JOG-OCR OCCURS 500 TIMES INDEXED BY IX-JOG.
015600         10  TJ-PLAYER-NAME       PIC X(025).
015700         10  TJ-TEAM-NAME         PIC X(025).
015800         10  TJ-POSITION          PIC X(002).
015900         10  TJ-GOALS             PIC 9(003).
016000         10  TJ-ASSISTS           PIC 9(003).
016100         10  TJ-SHOTS-ON-TARGET   PIC 9(003).
016200         10  TJ-KEY-PASSES        PIC 9(003).
016300         10  TJ-SUCC-DRIBBLES     PIC 9(003).
016400         10  TJ-ACC-CROSSES       PIC 9(003).
016500         10  TJ-TACKLES-WON       PIC 9(003).
016600         10  TJ-INTERCEPTIONS     PIC 9(003).
016700         10  TJ-AERIALS-WON       PIC 9(003).
016800         10  TJ-CLEAN-SHEETS      PIC 9(002).
016900         10  TJ-SAVES             PIC 9(003).
017000         10  TJ-PENALTY-SAVES     PIC 9(002).
017100         10  TJ-GOALS-AGAINST     PIC 9(003).
017200         10  TJ-YELLOW-CARDS      PIC 9(002).
017300         10  TJ-RED-CARDS         PIC 9(002).
017400         10  TJ-OWN-GOALS         PIC 9(002).
017500         10  TJ-PEN-MISSED        PIC 9(002).
017600         10  TJ-GAMES-PLAYED      PIC 9(002).
017700         10  FILLER               PIC X(003).
017800         10  TJ-TAKEN-SW          PIC X(001)  VALUE 'N'.
017900 01  WRK-TOT-JOGADOR              PIC 9(003)   COMP  VALUE ZEROS.
018000*-----------------------------------------------------------------
018100 01  FILLER                      PIC X(050)          VALUE
018200         "========== TABELA DE SORTEADOS (TAKEN) ==========".
018300*-----------------------------------------------------------------
018400 01  TAB-TAKEN.
018500     05  TAB-TAKEN-OCR OCCURS 500 TIMES INDEXED BY IX-TAK.
018600         10  TT-NAME              PIC X(025).
018700         10  FILLER               PIC X(003).
018800 01  WRK-TOT-TAKEN                PIC 9(003)   COMP  VALUE ZEROS.
018900*-----------------------------------------------------------------
019000 01  FILLER                      PIC X(050)          VALUE
019100         "========== TABELA DE NOMES A COMPARAR ==========".
019200*-----------------------------------------------------------------
019300*        LISTA DE NOMES INFORMADA PELO USUARIO, COM O SW DE
019400*        ACHOU/NAO-ACHOU CONTRA O CADASTRO MESTRE.
019500*-----------------------------------------------------------------
019600 01  TAB-COMPARAR.
019700     05  TAB-CMP-OCR OCCURS 200 TIMES INDEXED BY IX-CMP IX-CMP2.
019800         10  TC-NOME              PIC X(025).
019900         10  TC-ACHOU-SW          PIC X(001)  VALUE 'N'.
020000         10  FILLER               PIC X(003).
020100 01  WRK-TOT-COMPARAR             PIC 9(003)   COMP  VALUE ZEROS.
020200 01  WRK-TOT-ACHADOS              PIC 9(003)   COMP  VALUE ZEROS.
020300*-----------------------------------------------------------------
020400*        CONTADORES DE FECHAMENTO DO CONFRONTO, REDEFINIDOS
020500*        COMO TABELA PARA SAIR NUM SO LOOP NO DISPLAY DE
020600*        AUDITORIA DA 0905 (EVITA REPETIR 4 VEZES O MESMO
020700*        DISPLAY NA FINALIZACAO).
020800*-----------------------------------------------------------------
020900 01  GRP-TOTAIS-CONTROLE.
021000     05  TOT-CTL-JOGADOR          PIC 9(003)   COMP  VALUE ZEROS.
021100     05  TOT-CTL-TAKEN            PIC 9(003)   COMP  VALUE ZEROS.
021200     05  TOT-CTL-COMPARAR         PIC 9(003)   COMP  VALUE ZEROS.
021300     05  TOT-CTL-ACHADOS          PIC 9(003)   COMP  VALUE ZEROS.
021400 01  TAB-TOTAIS-CONTROLE REDEFINES GRP-TOTAIS-CONTROLE.
021500     05  TOT-CTL-OCR OCCURS 4 TIMES INDEXED BY IX-CTL
021600                     PIC 9(003).
021700 01  GRP-TOTAIS-ROTULO.
021800     05  ROT-CTL-JOGADOR          PIC X(018) VALUE
021900                                   'JOGADORES MESTRE '.
022000     05  ROT-CTL-TAKEN            PIC X(018) VALUE
022100                                   'JOGADORES TOMADOS'.
022200     05  ROT-CTL-COMPARAR         PIC X(018) VALUE
022300                                   'NOMES A COMPARAR '.
022400     05  ROT-CTL-ACHADOS          PIC X(018) VALUE
022500                                   'NOMES ENCONTRADOS'.
022600 01  TAB-TOTAIS-ROTULO REDEFINES GRP-TOTAIS-ROTULO.
022700     05  ROT-CTL-OCR OCCURS 4 TIMES INDEXED BY IX-CTL2
022800                     PIC X(018).
022900*-----------------------------------------------------------------
023000 01  FILLER                      PIC X(050)          VALUE
023100         "========== VARIAVEIS DE CALCULO DO SCORE ==========".
023200*-----------------------------------------------------------------
023300*        REAPROVEITA AS MESMAS FORMULAS DE PESO POR POSICAO DO
023400*        FPLSHEET, SO QUE CALCULADAS "NA HORA" PARA CADA
023500*        JOGADOR DA LISTA DE COMPARACAO (NAO HA TABELA CHEIA
023600*        DE SCORES NESTE PROGRAMA).
023700*-----------------------------------------------------------------
023800 01  WRK-SCORE-BRUTO              PIC S9(007)V9999 SIGN IS
023900                                   TRAILING        VALUE ZERO.
024000 01  WRK-SCORE-CMP                PIC S9(005)V99 SIGN IS
024100                                   TRAILING        VALUE ZERO.
024200 01  WRK-GOALS-PG                 PIC 9(002)V99        VALUE ZERO.
024300 01  WRK-ASSISTS-PG               PIC 9(002)V99        VALUE ZERO.
024400 01  WRK-KEYPASS-PG               PIC 9(002)V99        VALUE ZERO.
024500*-----------------------------------------------------------------
024600 01  FILLER                      PIC X(050)          VALUE
024700         "========== VARIAVEIS DE APOIO / SUBSCRITOS ==========".
024800*-----------------------------------------------------------------
024900 01  WRK-ACHOU-SW                 PIC X(001)         VALUE 'N'.
025000 01  WRK-TOMADO-TXT                PIC X(010)        VALUE SPACES.
025100*-----------------------------------------------------------------
025200 01  FILLER                      PIC X(050)          VALUE
025300         "========== LINHAS DE IMPRESSAO DO RELATORIO ==========".
025400*-----------------------------------------------------------------
025500 01  WRK-LIN-TEXTO.
025600     05  WRK-LIN-TXT              PIC X(120).
025700     05  FILLER                   PIC X(011)  VALUE SPACES.
025800 01  WRK-LIN-TEXTO-TAB REDEFINES WRK-LIN-TEXTO.
025900     05  WRK-LIN-BYTE OCCURS 131 TIMES INDEXED BY IX-COL
026000                      PIC X(001).
026100*-----------------------------------------------------------------
026200 01  WRK-DET-COMPARA.
026300     05  WRK-DCP-NOME             PIC X(025).
026400     05  FILLER                   PIC X(002)  VALUE SPACES.
026500     05  WRK-DCP-CLUBE            PIC X(018).
026600     05  FILLER                   PIC X(002)  VALUE SPACES.
026700     05  WRK-DCP-POSICAO          PIC X(002).
026800     05  FILLER                   PIC X(002)  VALUE SPACES.
026900     05  WRK-DCP-SCORE            PIC ZZZZ9.99-.
027000     05  FILLER                   PIC X(002)  VALUE SPACES.
027100     05  WRK-DCP-GOLS-PG          PIC Z9.99.
027200     05  FILLER                   PIC X(002)  VALUE SPACES.
027300     05  WRK-DCP-ASSIST-PG        PIC Z9.99.
027400     05  FILLER                   PIC X(002)  VALUE SPACES.
027500     05  WRK-DCP-KEYPASS-PG       PIC Z9.99.
027600     05  FILLER                   PIC X(002)  VALUE SPACES.
027700     05  WRK-DCP-TACKLES          PIC ZZ9.
027800     05  FILLER                   PIC X(002)  VALUE SPACES.
027900     05  WRK-DCP-CLEANSHEET       PIC Z9.
028000     05  FILLER                   PIC X(002)  VALUE SPACES.
028100     05  WRK-DCP-TOMADO           PIC X(010).
028200     05  FILLER                   PIC X(014)  VALUE SPACES.
028300*-----------------------------------------------------------------
028400 01  FILLER                      PIC X(050)          VALUE
028500         "========== BOOK'S ==========".
028600*-----------------------------------------------------------------
028700 COPY "#FPLERRO".
028800*-----------------------------------------------------------------
028900 01  FILLER                      PIC X(050)          VALUE
029000         "* FIM DA WORKING *".
029100*-----------------------------------------------------------------
029200
029300*=================================================================
029400 PROCEDURE                               DIVISION.
029500*=================================================================
029600 0000-PRINCIPAL.
029700
029800         PERFORM 0100-INICIAR.
029900         PERFORM 0104-CONTAR-ACHADOS.
030000         IF WRK-TOT-ACHADOS NOT LESS 2
030100             PERFORM 0200-PROCESSAR
030200         ELSE
030300             PERFORM 0105-TESTAR-MINIMO
030400         END-IF.
030500         PERFORM 0900-FINALIZAR.
030600         STOP RUN.
030700
030800 0000-PRINCIPAL-FIM.EXIT.
030900*-----------------------------------------------------------------
031000 0100-INICIAR                            SECTION.
031100*-----------------------------------------------------------------
031200
031300         OPEN INPUT  FPLMAST
031400                     FPLTAKE
031500                     FPLCOMP
031600              OUTPUT RELCOMPR.
031700
031800         PERFORM 0102-TESTAR-STATUS-ABERTURA.
031900         PERFORM 0110-CARREGAR-TAKEN.
032000         PERFORM 0120-CARREGAR-MESTRE.
032100         PERFORM 0130-CARREGAR-COMPARAR.
032200
032300 0100-INICIAR-FIM.EXIT.
032400*-----------------------------------------------------------------
032500 0102-TESTAR-STATUS-ABERTURA              SECTION.
032600*-----------------------------------------------------------------
032700
032800         IF FS-FPLMAST                  NOT EQUAL '00'
032900             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
033000             MOVE FS-FPLMAST             TO WRK-STATUS-ERRO
033100             MOVE 'FPLMAST'              TO WRK-ARQUIVO-ERRO
033200             MOVE '0102-ABERTURA'        TO WRK-AREA-ERRO
033300             PERFORM 9999-TRATA-ERRO
033400         END-IF.
033500         IF FS-FPLCOMP                  NOT EQUAL '00'
033600             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
033700             MOVE FS-FPLCOMP             TO WRK-STATUS-ERRO
033800             MOVE 'FPLCOMP'              TO WRK-ARQUIVO-ERRO
033900             MOVE '0102-ABERTURA'        TO WRK-AREA-ERRO
034000             PERFORM 9999-TRATA-ERRO
034100         END-IF.
034200
034300 0102-TESTAR-STATUS-ABERTURA-FIM.EXIT.
034400*-----------------------------------------------------------------
034500 0104-CONTAR-ACHADOS                     SECTION.
034600*-----------------------------------------------------------------
034700*        CONTAGEM "SECA" (SEM IMPRIMIR) DE QUANTOS NOMES DA
034800*        LISTA DE COMPARACAO EXISTEM NO CADASTRO MESTRE, PARA
034900*        DECIDIR SE A COMPARACAO SEGUE OU E ABORTADA.
035000*-----------------------------------------------------------------
035100
035200         MOVE ZERO TO WRK-TOT-ACHADOS.
035300         SET IX-CMP2 TO 1.
035400         PERFORM 0106-TESTA-NOME-ACHADO
035500             UNTIL IX-CMP2 GREATER WRK-TOT-COMPARAR.
035600
035700 0104-CONTAR-ACHADOS-FIM.EXIT.
035800*-----------------------------------------------------------------
035900 0106-TESTA-NOME-ACHADO                  SECTION.
036000*-----------------------------------------------------------------
036100
036200         MOVE 'N' TO WRK-ACHOU-SW.
036300         SET IX-JOG TO 1.
036400         PERFORM 0108-TESTA-JOGADOR-ACHADO
036500             UNTIL IX-JOG GREATER WRK-TOT-JOGADOR
036600                 OR WRK-ACHOU-SW EQUAL 'S'.
036700         SET IX-CMP2 UP BY 1.
036800
036900 0106-TESTA-NOME-ACHADO-FIM.EXIT.
037000*-----------------------------------------------------------------
037100 0108-TESTA-JOGADOR-ACHADO               SECTION.
037200*-----------------------------------------------------------------
037300
037400         IF TJ-PLAYER-NAME (IX-JOG) EQUAL TC-NOME (IX-CMP2)
037500             MOVE 'S' TO WRK-ACHOU-SW
037600             ADD 1 TO WRK-TOT-ACHADOS
037700         END-IF.
037800         SET IX-JOG UP BY 1.
037900
038000 0108-TESTA-JOGADOR-ACHADO-FIM.EXIT.
038100*-----------------------------------------------------------------
038200 0105-TESTAR-MINIMO                      SECTION.
038300*-----------------------------------------------------------------
038400*        SE MENOS DE 2 JOGADORES DA LISTA FOREM ENCONTRADOS NO
038500*        CADASTRO MESTRE, A COMPARACAO E ABORTADA.
038600*-----------------------------------------------------------------
038700
038800         IF WRK-TOT-ACHADOS LESS 2
038900             MOVE SPACES TO WRK-LIN-TEXTO
039000             MOVE "SAO NECESSARIOS AO MENOS 2 JOGADORES VALIDOS"
039100                                      TO WRK-LIN-TXT
039200             WRITE REG-RELCOMPR FROM WRK-LIN-TEXTO
039300         END-IF.
039400
039500 0105-TESTAR-MINIMO-FIM.EXIT.
039600*-----------------------------------------------------------------
039700 0110-CARREGAR-TAKEN                     SECTION.
039800*-----------------------------------------------------------------
039900
040000         READ FPLTAKE.
040100         PERFORM 0112-GUARDAR-TAKEN
040200             UNTIL FS-FPLTAKE NOT EQUAL '00'.
040300
040400 0110-CARREGAR-TAKEN-FIM.EXIT.
040500*-----------------------------------------------------------------
040600 0112-GUARDAR-TAKEN                       SECTION.
040700*-----------------------------------------------------------------
040800
040900         ADD 1 TO WRK-TOT-TAKEN.
041000         SET IX-TAK TO WRK-TOT-TAKEN.
041100         MOVE REG-TAKEN-NAME TO TT-NAME (IX-TAK).
041200         READ FPLTAKE.
041300
041400 0112-GUARDAR-TAKEN-FIM.EXIT.
041500*-----------------------------------------------------------------
041600 0120-CARREGAR-MESTRE                    SECTION.
041700*-----------------------------------------------------------------
041800
041900         READ FPLMAST.
042000         PERFORM 0122-GUARDAR-MESTRE
042100             UNTIL FS-FPLMAST NOT EQUAL '00'.
042200
042300 0120-CARREGAR-MESTRE-FIM.EXIT.
042400*-----------------------------------------------------------------
042500 0122-GUARDAR-MESTRE                      SECTION.
042600*-----------------------------------------------------------------
042700
042800         ADD 1 TO WRK-TOT-JOGADOR.
042900         SET IX-JOG TO WRK-TOT-JOGADOR.
043000         MOVE REG-PLAYER-NAME     TO TJ-PLAYER-NAME     (IX-JOG).
043100         MOVE REG-TEAM-NAME       TO TJ-TEAM-NAME       (IX-JOG).
043200         MOVE REG-POSITION        TO TJ-POSITION        (IX-JOG).
043300         MOVE REG-GOALS           TO TJ-GOALS           (IX-JOG).
043400         MOVE REG-ASSISTS         TO TJ-ASSISTS         (IX-JOG).
043500         MOVE REG-SHOTS-ON-TARGET TO TJ-SHOTS-ON-TARGET (IX-JOG).
043600         MOVE REG-KEY-PASSES      TO TJ-KEY-PASSES      (IX-JOG).
043700         MOVE REG-SUCC-DRIBBLES   TO TJ-SUCC-DRIBBLES   (IX-JOG).
043800         MOVE REG-ACC-CROSSES     TO TJ-ACC-CROSSES     (IX-JOG).
043900         MOVE REG-TACKLES-WON     TO TJ-TACKLES-WON     (IX-JOG).
044000         MOVE REG-INTERCEPTIONS   TO TJ-INTERCEPTIONS   (IX-JOG).
044100         MOVE REG-AERIALS-WON     TO TJ-AERIALS-WON     (IX-JOG).
044200         MOVE REG-CLEAN-SHEETS    TO TJ-CLEAN-SHEETS    (IX-JOG).
044300         MOVE REG-SAVES           TO TJ-SAVES           (IX-JOG).
044400         MOVE REG-PENALTY-SAVES   TO TJ-PENALTY-SAVES   (IX-JOG).
044500         MOVE REG-GOALS-AGAINST   TO TJ-GOALS-AGAINST   (IX-JOG).
044600         MOVE REG-YELLOW-CARDS    TO TJ-YELLOW-CARDS    (IX-JOG).
044700         MOVE REG-RED-CARDS       TO TJ-RED-CARDS       (IX-JOG).
044800         MOVE REG-OWN-GOALS       TO TJ-OWN-GOALS       (IX-JOG).
044900         MOVE REG-PEN-MISSED      TO TJ-PEN-MISSED      (IX-JOG).
045000         MOVE REG-GAMES-PLAYED    TO TJ-GAMES-PLAYED    (IX-JOG).
045100         MOVE 'N'                 TO TJ-TAKEN-SW        (IX-JOG).
045200         SET IX-TAK TO 1.
045300         PERFORM 0124-TESTA-TOMADO
045400             UNTIL IX-TAK GREATER WRK-TOT-TAKEN.
045500         READ FPLMAST.
045600
045700 0122-GUARDAR-MESTRE-FIM.EXIT.
045800*-----------------------------------------------------------------
045900 0124-TESTA-TOMADO                        SECTION.
046000*-----------------------------------------------------------------
046100
046200         IF TT-NAME (IX-TAK) EQUAL REG-PLAYER-NAME
046300             MOVE 'S' TO TJ-TAKEN-SW (IX-JOG)
046400         END-IF.
046500         SET IX-TAK UP BY 1.
046600
046700 0124-TESTA-TOMADO-FIM.EXIT.
046800*-----------------------------------------------------------------
046900 0130-CARREGAR-COMPARAR                  SECTION.
047000*-----------------------------------------------------------------
047100
047200         READ FPLCOMP.
047300         PERFORM 0132-GUARDAR-COMPARAR
047400             UNTIL FS-FPLCOMP NOT EQUAL '00'.
047500
047600 0130-CARREGAR-COMPARAR-FIM.EXIT.
047700*-----------------------------------------------------------------
047800 0132-GUARDAR-COMPARAR                    SECTION.
047900*-----------------------------------------------------------------
048000
048100         ADD 1 TO WRK-TOT-COMPARAR.
048200         SET IX-CMP TO WRK-TOT-COMPARAR.
048300         MOVE REG-COMP-NAME TO TC-NOME (IX-CMP).
048400         READ FPLCOMP.
048500
048600 0132-GUARDAR-COMPARAR-FIM.EXIT.
048700*-----------------------------------------------------------------
048800 0200-PROCESSAR                          SECTION.
048900*-----------------------------------------------------------------
049000
049100         MOVE SPACES TO WRK-LIN-TEXTO.
049200         MOVE "COMPARACAO DE JOGADORES" TO WRK-LIN-TXT.
049300         WRITE REG-RELCOMPR FROM WRK-LIN-TEXTO.
049400
049500         PERFORM 0210-COMPARA-UM-A-UM
049600             VARYING IX-CMP2 FROM 1 BY 1
049700             UNTIL IX-CMP2 GREATER WRK-TOT-COMPARAR.
049800
049900 0200-PROCESSAR-FIM.EXIT.
050000*-----------------------------------------------------------------
050100 0210-COMPARA-UM-A-UM                    SECTION.
050200*-----------------------------------------------------------------
050300
050400         MOVE 'N' TO WRK-ACHOU-SW.
050500         SET IX-JOG TO 1.
050600         PERFORM 0220-TESTA-UM-JOGADOR
050700             UNTIL IX-JOG GREATER WRK-TOT-JOGADOR
050800                 OR WRK-ACHOU-SW EQUAL 'S'.
050900
051000         IF WRK-ACHOU-SW                 EQUAL 'N'
051100             PERFORM 0260-IMP-NAO-ACHOU
051200         END-IF.
051300
051400 0210-COMPARA-UM-A-UM-FIM.EXIT.
051500*-----------------------------------------------------------------
051600 0220-TESTA-UM-JOGADOR                    SECTION.
051700*-----------------------------------------------------------------
051800
051900         IF TJ-PLAYER-NAME (IX-JOG) EQUAL TC-NOME (IX-CMP2)
052000             MOVE 'S' TO WRK-ACHOU-SW
052100             MOVE 'S' TO TC-ACHOU-SW (IX-CMP2)
052200             PERFORM 0230-CALCULA-SCORE-CMP
052300             PERFORM 0240-IMP-ACHADO
052400         END-IF.
052500         SET IX-JOG UP BY 1.
052600
052700 0220-TESTA-UM-JOGADOR-FIM.EXIT.
052800*-----------------------------------------------------------------
052900 0230-CALCULA-SCORE-CMP                  SECTION.
053000*-----------------------------------------------------------------
053100*        MESMA TABELA DE PESOS OFICIAL DA LIGA USADA PELA 0150
053200*        DO FPLSHEET (PLANILHA DA DIRETORIA), PROJETANDO A
053300*        TEMPORADA (38 JOGOS) DO MESMO JEITO - SENAO O CONFRONTO
053400*        BATE UM FPL-SCORE DIFERENTE DO RANKING/VALUE-PICKS PARA
053500*        O MESMO JOGADOR.
053600*        2024-08-NOV CR0009 MHM - A TABELA ERA UMA ABREVIADA, DE
053700*        INVENCAO PROPRIA (SO 3 A 4 ITENS POR POSICAO, PESOS
053800*        DIFERENTES DOS OFICIAIS) E NAO PROJETAVA A TEMPORADA -
053900*        TROCADA PELA FORMULA COMPLETA DA 0150, CAMPO A CAMPO.
054000*-----------------------------------------------------------------
054100
054200         EVALUATE TJ-POSITION (IX-JOG)
054300             WHEN 'FW'
054400                 COMPUTE WRK-SCORE-BRUTO =
054500                     TJ-GOALS           (IX-JOG) * 9
054600                   + TJ-ASSISTS         (IX-JOG) * 6
054700                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
054800                   + TJ-KEY-PASSES      (IX-JOG) * 2
054900                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
055000                   + TJ-ACC-CROSSES     (IX-JOG) * 1
055100                   + TJ-TACKLES-WON     (IX-JOG) * 1
055200                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
055300                   + TJ-AERIALS-WON     (IX-JOG) * 0.5
055400                   + TJ-CLEAN-SHEETS    (IX-JOG) * 0.25
055500                   + TJ-SAVES           (IX-JOG) * 2
055600                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
055700                   - TJ-GOALS-AGAINST   (IX-JOG) * 0.15
055800                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
055900                   - TJ-RED-CARDS       (IX-JOG) * 7
056000                   - TJ-OWN-GOALS       (IX-JOG) * 5
056100                   - TJ-PEN-MISSED      (IX-JOG) * 4
056200             WHEN 'MF'
056300                 COMPUTE WRK-SCORE-BRUTO =
056400                     TJ-GOALS           (IX-JOG) * 9
056500                   + TJ-ASSISTS         (IX-JOG) * 6
056600                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
056700                   + TJ-KEY-PASSES      (IX-JOG) * 2
056800                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
056900                   + TJ-ACC-CROSSES     (IX-JOG) * 1
057000                   + TJ-TACKLES-WON     (IX-JOG) * 1
057100                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
057200                   + TJ-AERIALS-WON     (IX-JOG) * 0.5
057300                   + TJ-CLEAN-SHEETS    (IX-JOG) * 0.75
057400                   + TJ-SAVES           (IX-JOG) * 2
057500                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
057600                   - TJ-GOALS-AGAINST   (IX-JOG) * 1
057700                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
057800                   - TJ-RED-CARDS       (IX-JOG) * 7
057900                   - TJ-OWN-GOALS       (IX-JOG) * 5
058000                   - TJ-PEN-MISSED      (IX-JOG) * 4
058100             WHEN 'DF'
058200                 COMPUTE WRK-SCORE-BRUTO =
058300                     TJ-GOALS           (IX-JOG) * 10
058400                   + TJ-ASSISTS         (IX-JOG) * 7
058500                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
058600                   + TJ-KEY-PASSES      (IX-JOG) * 2
058700                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
058800                   + TJ-ACC-CROSSES     (IX-JOG) * 1
058900                   + TJ-TACKLES-WON     (IX-JOG) * 1
059000                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
059100                   + TJ-AERIALS-WON     (IX-JOG) * 1
059200                   + TJ-CLEAN-SHEETS    (IX-JOG) * 4
059300                   + TJ-SAVES           (IX-JOG) * 2
059400                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
059500                   - TJ-GOALS-AGAINST   (IX-JOG) * 2
059600                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
059700                   - TJ-RED-CARDS       (IX-JOG) * 7
059800                   - TJ-OWN-GOALS       (IX-JOG) * 5
059900                   - TJ-PEN-MISSED      (IX-JOG) * 4
060000             WHEN 'GK'
060100                 COMPUTE WRK-SCORE-BRUTO =
060200                     TJ-GOALS           (IX-JOG) * 10
060300                   + TJ-ASSISTS         (IX-JOG) * 7
060400                   + TJ-SHOTS-ON-TARGET (IX-JOG) * 2
060500                   + TJ-KEY-PASSES      (IX-JOG) * 2
060600                   + TJ-SUCC-DRIBBLES   (IX-JOG) * 1
060700                   + TJ-ACC-CROSSES     (IX-JOG) * 1
060800                   + TJ-TACKLES-WON     (IX-JOG) * 1
060900                   + TJ-INTERCEPTIONS   (IX-JOG) * 1
061000                   + TJ-AERIALS-WON     (IX-JOG) * 1
061100                   + TJ-CLEAN-SHEETS    (IX-JOG) * 5
061200                   + TJ-SAVES           (IX-JOG) * 2
061300                   + TJ-PENALTY-SAVES   (IX-JOG) * 8
061400                   - TJ-GOALS-AGAINST   (IX-JOG) * 2
061500                   - TJ-YELLOW-CARDS    (IX-JOG) * 2
061600                   - TJ-RED-CARDS       (IX-JOG) * 7
061700                   - TJ-OWN-GOALS       (IX-JOG) * 5
061800                   - TJ-PEN-MISSED      (IX-JOG) * 4
061900         END-EVALUATE.
062000
062100         IF TJ-GAMES-PLAYED (IX-JOG) GREATER ZERO
062200             COMPUTE WRK-SCORE-CMP ROUNDED =
062300                 WRK-SCORE-BRUTO * 38 / TJ-GAMES-PLAYED (IX-JOG)
062400         ELSE
062500             MOVE WRK-SCORE-BRUTO TO WRK-SCORE-CMP
062600         END-IF.
062700
062800         IF TJ-GAMES-PLAYED (IX-JOG) GREATER ZERO
062900             COMPUTE WRK-GOALS-PG ROUNDED =
063000                 TJ-GOALS      (IX-JOG) / TJ-GAMES-PLAYED (IX-JOG)
063100             COMPUTE WRK-ASSISTS-PG ROUNDED =
063200                 TJ-ASSISTS    (IX-JOG) / TJ-GAMES-PLAYED (IX-JOG)
063300             COMPUTE WRK-KEYPASS-PG ROUNDED =
063400                 TJ-KEY-PASSES (IX-JOG) / TJ-GAMES-PLAYED (IX-JOG)
063500         ELSE
063600             MOVE ZERO TO WRK-GOALS-PG WRK-ASSISTS-PG
063700                          WRK-KEYPASS-PG
063800         END-IF.
063900
064000 0230-CALCULA-SCORE-CMP-FIM.EXIT.
064100*-----------------------------------------------------------------
064200 0240-IMP-ACHADO                         SECTION.
064300*-----------------------------------------------------------------
064400
064500         IF TJ-TAKEN-SW (IX-JOG)        EQUAL 'S'
064600             MOVE "SORTEADO"            TO WRK-TOMADO-TXT
064700         ELSE
064800             MOVE "DISPONIVEL"          TO WRK-TOMADO-TXT
064900         END-IF.
065000
065100         MOVE SPACES                     TO WRK-DET-COMPARA.
065200         MOVE TJ-PLAYER-NAME (IX-JOG)     TO WRK-DCP-NOME.
065300         MOVE TJ-TEAM-NAME   (IX-JOG)     TO WRK-DCP-CLUBE.
065400         MOVE TJ-POSITION    (IX-JOG)     TO WRK-DCP-POSICAO.
065500         MOVE WRK-SCORE-CMP               TO WRK-DCP-SCORE.
065600         MOVE WRK-GOALS-PG                TO WRK-DCP-GOLS-PG.
065700         MOVE WRK-ASSISTS-PG              TO WRK-DCP-ASSIST-PG.
065800         MOVE WRK-KEYPASS-PG              TO WRK-DCP-KEYPASS-PG.
065900         MOVE TJ-TACKLES-WON (IX-JOG)     TO WRK-DCP-TACKLES.
066000         MOVE TJ-CLEAN-SHEETS (IX-JOG)    TO WRK-DCP-CLEANSHEET.
066100         MOVE WRK-TOMADO-TXT              TO WRK-DCP-TOMADO.
066200
066300         WRITE REG-RELCOMPR FROM WRK-DET-COMPARA.
066400
066500 0240-IMP-ACHADO-FIM.EXIT.
066600*-----------------------------------------------------------------
066700 0260-IMP-NAO-ACHOU                      SECTION.
066800*-----------------------------------------------------------------
066900
067000         MOVE SPACES TO WRK-LIN-TEXTO.
067100         STRING TC-NOME (IX-CMP2) " - NAO ENCONTRADO"
067200             DELIMITED BY SIZE INTO WRK-LIN-TXT.
067300         WRITE REG-RELCOMPR FROM WRK-LIN-TEXTO.
067400
067500 0260-IMP-NAO-ACHOU-FIM.EXIT.
067600*-----------------------------------------------------------------
067700 0900-FINALIZAR                          SECTION.
067800*-----------------------------------------------------------------
067900
068000         PERFORM 0905-AUDITORIA-CONTADORES.
068100         CLOSE FPLMAST
068200               FPLTAKE
068300               FPLCOMP
068400               RELCOMPR.
068500
068600 0900-FINALIZAR-FIM.EXIT.
068700*-----------------------------------------------------------------
068800 0905-AUDITORIA-CONTADORES               SECTION.
068900*-----------------------------------------------------------------
069000*        DISPLAY DE FECHAMENTO PARA O OPERADOR CONFIRMAR OS
069100*        VOLUMES DO RODIZIO (PEDIDO DO SUPORTE FOURSYS APOS O
069200*        CHAMADO HD 2003-0411 - SEM ISSO NAO SE SABIA SE O
069300*        ARQUIVO FPLCOMP TINHA SIDO LIDO POR COMPLETO).
069400*-----------------------------------------------------------------
069500
069600         MOVE WRK-TOT-JOGADOR  TO TOT-CTL-JOGADOR.
069700         MOVE WRK-TOT-TAKEN    TO TOT-CTL-TAKEN.
069800         MOVE WRK-TOT-COMPARAR TO TOT-CTL-COMPARAR.
069900         MOVE WRK-TOT-ACHADOS  TO TOT-CTL-ACHADOS.
070000         SET IX-CTL  TO 1.
070100         SET IX-CTL2 TO 1.
070200         PERFORM 0906-IMP-CONTADOR
070300             UNTIL IX-CTL GREATER 4.
070400
070500 0905-AUDITORIA-CONTADORES-FIM.EXIT.
070600*-----------------------------------------------------------------
070700 0906-IMP-CONTADOR                        SECTION.
070800*-----------------------------------------------------------------
070900
071000         DISPLAY ROT-CTL-OCR (IX-CTL2) ": " TOT-CTL-OCR (IX-CTL).
071100         SET IX-CTL  UP BY 1.
071200         SET IX-CTL2 UP BY 1.
071300
071400 0906-IMP-CONTADOR-FIM.EXIT.
071500*-----------------------------------------------------------------
071600 9000-MSG-ERRO                           SECTION.
071700*-----------------------------------------------------------------
071800
071900         DISPLAY "===== ERRO NO PROGRAMA FPLCOMPR =====".
072000         DISPLAY "ARQUIVO......:"    WRK-ARQUIVO-ERRO.
072100         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
072200         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
072300         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
072400
072500 9000-MSG-ERRO-FIM.EXIT.
072600*-----------------------------------------------------------------
072700 9999-TRATA-ERRO                         SECTION.
072800*-----------------------------------------------------------------
072900
073000         PERFORM 9000-MSG-ERRO.
073100         GOBACK.
073200
073300 9999-TRATA-ERRO-FIM.EXIT.
073400*-----------------------------------------------------------------
