000100 IDENTIFICATION                          DIVISION.
000200*=================================================================
000300 PROGRAM-ID.                             ROSTER.
000400 AUTHOR.                                 IVAN SANCHES.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           21/02/1995.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL.
000900*=================================================================
001000* PROGRAMA   : ROSTER
001100* PROGRAMADOR: IVAN SANCHES
001200* ANALISTA   : MATHEUS H. MEDEIROS
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 21/02/1995
001500*-----------------------------------------------------------------
001600* OBJETIVO...: MODULO CHAMADO PELO FPLSHEET PARA DIZER O QUE
001700*              AINDA FALTA NO ELENCO DO USUARIO (2 ATACANTES,
001800*              5 MEIAS, 3 ZAGUEIROS, 1 GOLEIRO E 6 RESERVAS) E
001900*              PARA SUGERIR UMA ESTRATEGIA DE ACORDO COM A
002000*              RODADA ATUAL DO DRAFT.
002100*-----------------------------------------------------------------
002200* ARQUIVOS................: NENHUM (MODULO SEM I/O)
002300*-----------------------------------------------------------------
002400* MODULOS..................: NENHUM
002500*-----------------------------------------------------------------
002600*                          ALTERACOES                            *
002700*-----------------------------------------------------------------
002800* DATA.......: 21/02/1995     PROGRAMADOR: IVAN SANCHES           CR0001
002900* OBJETIVO...: GERACAO INICIAL - VERIFICACAO DAS 4 POSICOES DO    CR0001
003000*              ELENCO TITULAR E DO BANCO.                         CR0001
003100*-----------------------------------------------------------------
003200* DATA.......: 12/04/1996     PROGRAMADOR: M H MEDEIROS           CR0002
003300* OBJETIVO...: INCLUIDA A SELECAO DE ESTRATEGIA POR FAIXA DE      CR0002
003400*              RODADA (1-3 / 4-6 / 7-10 / 11 EM DIANTE).          CR0002
003500*-----------------------------------------------------------------
003600* DATA.......: 30/11/1998     PROGRAMADOR: IVAN SANCHES           CR0003
003700* OBJETIVO...: REVISAO DO BUG DO ANO 2000 - SEM IMPACTO NESTE     CR0003
003800*              MODULO (NAO MANIPULA DATAS), REVISADO POR ROTINA.  CR0003
003900*-----------------------------------------------------------------
004000* DATA.......: 14/07/2024     PROGRAMADOR: IVAN SANCHES           CR0007
004100* OBJETIVO...: A ESTRATEGIA SAIA COMO UMA FRASE UNICA E GENERICA  CR0007
004200*              POR FAIXA DE RODADA.  A DIRETORIA PEDIU AS QUATRO  CR0007
004300*              LINHAS DE ORIENTACAO COMPLETAS DA PLANILHA, NAO SO CR0007
004400*              O RESUMO - LK-ROS-ESTRATEGIA PASSOU A SER TABELA   CR0007
004500*              DE 4 LINHAS POR FAIXA DE RODADA.                   CR0007
004600*-----------------------------------------------------------------
004700*=================================================================
004800
004900
005000*=================================================================
005100 ENVIRONMENT                             DIVISION.
005200*=================================================================
005300
005400*-----------------------------------------------------------------
005500 CONFIGURATION                           SECTION.
005600*-----------------------------------------------------------------
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100*=================================================================
006200 DATA                                    DIVISION.
006300*=================================================================
006400
006500*-----------------------------------------------------------------
006600 WORKING-STORAGE                         SECTION.
006700*-----------------------------------------------------------------
006800
006900 01  FILLER                      PIC X(050)          VALUE
007000         "* INICIO DA WORKING ROSTER *".
007100*-----------------------------------------------------------------
007200 01  FILLER                      PIC X(050)          VALUE
007300         "========== TABELA DE SLOTS DO ELENCO ==========".
007400*-----------------------------------------------------------------
007500*        QUANTIDADE EXIGIDA POR SLOT (2 FW / 5 MF / 3 DF / 1 GK
007600*        / 6 BANCO = 17 NO TOTAL), REDEFINIDA COMO TABELA PARA
007700*        CONDUZIR A VERIFICACAO SLOT A SLOT.
007800*-----------------------------------------------------------------
007900 01  GRP-SLOT-EXIGIDO.
008000     05  SLOT-EXIG-FW            PIC 9(002)          VALUE 02.
008100     05  SLOT-EXIG-MF            PIC 9(002)          VALUE 05.
008200     05  SLOT-EXIG-DF            PIC 9(002)          VALUE 03.
008300     05  SLOT-EXIG-GK            PIC 9(002)          VALUE 01.
008400     05  SLOT-EXIG-BANCO         PIC 9(002)          VALUE 06.
008500 01  TAB-SLOT-EXIGIDO REDEFINES GRP-SLOT-EXIGIDO.
008600     05  TAB-SLOT-EXIG-OCR OCCURS 5 TIMES INDEXED BY IX-SLOT
008700                           PIC 9(002).
008800*-----------------------------------------------------------------
008900 01  GRP-SLOT-NOME.
009000     05  SLOT-NOME-FW            PIC X(006)          VALUE 'FW '.
009100     05  SLOT-NOME-MF            PIC X(006)          VALUE 'MF '.
009200     05  SLOT-NOME-DF            PIC X(006)          VALUE 'DF '.
009300     05  SLOT-NOME-GK            PIC X(006)          VALUE 'GK '.
009400     05  SLOT-NOME-BANCO         PIC X(006)       VALUE 'BENCH'.
009500 01  TAB-SLOT-NOME REDEFINES GRP-SLOT-NOME.
009600     05  TAB-SLOT-NOME-OCR OCCURS 5 TIMES INDEXED BY IX-SLOT2
009700                           PIC X(006).
009800*-----------------------------------------------------------------
009900 01  GRP-SLOT-TIDO.
010000     05  SLOT-TIDO-FW            PIC 9(002)          VALUE ZERO.
010100     05  SLOT-TIDO-MF            PIC 9(002)          VALUE ZERO.
010200     05  SLOT-TIDO-DF            PIC 9(002)          VALUE ZERO.
010300     05  SLOT-TIDO-GK            PIC 9(002)          VALUE ZERO.
010400     05  SLOT-TIDO-BANCO         PIC 9(002)          VALUE ZERO.
010500 01  TAB-SLOT-TIDO REDEFINES GRP-SLOT-TIDO.
010600     05  TAB-SLOT-TIDO-OCR OCCURS 5 TIMES INDEXED BY IX-SLOT3
010700                           PIC 9(002).
010800*-----------------------------------------------------------------
010900*        AS QUATRO LINHAS DE ORIENTACAO DE CADA FAIXA DE RODADA,
011000*        DO JEITO QUE SAEM NA PLANILHA DA DIRETORIA - SAO TEXTO
011100*        FIXO, NAO MONTADO EM TEMPO DE EXECUCAO.  REDEFINIDAS
011200*        COMO TABELA DE 16 POSICOES (4 FAIXAS X 4 LINHAS) PARA
011300*        A SECAO 0250 COPIAR AS 4 LINHAS DA FAIXA CASADA.
011400*-----------------------------------------------------------------
011500 01  GRP-ESTRATEGIA-TXT.
011600     05  ESTR-B1-L1          PIC X(040)          VALUE
011700         "RODADAS 1-3: ATACANTE OU MEIA DE ELITE".
011800     05  ESTR-B1-L2          PIC X(040)          VALUE
011900         "ZAGUEIRO PREMIUM DE TIME GRANDE TB VAI".
012000     05  ESTR-B1-L3          PIC X(040)          VALUE
012100         "NAO ENTRE EM GOLEIRO NESTA FAIXA".
012200     05  ESTR-B1-L4          PIC X(040)          VALUE
012300         "PREFIRA SCORE ALTO A MULTIPOSICAO".
012400     05  ESTR-B2-L1          PIC X(040)          VALUE
012500         "RODADAS 4-6: FECHE O NUCLEO DE MEIAS".
012600     05  ESTR-B2-L2          PIC X(040)          VALUE
012700         "ZAGUEIRO DE TIME GRANDE, CLEAN SHEET".
012800     05  ESTR-B2-L3          PIC X(040)          VALUE
012900         "JANELA PARA TIRAR O PRIMEIRO GOLEIRO".
013000     05  ESTR-B2-L4          PIC X(040)          VALUE
013100         "PREFIRA CONSTANCIA A IRREGULARIDADE".
013200     05  ESTR-B3-L1          PIC X(040)          VALUE
013300         "RODADAS 7-10: PREENCHA VAGA TITULAR".
013400     05  ESTR-B3-L2          PIC X(040)          VALUE
013500         "GARIMPE VALUE PICK NA POSICAO CARENTE".
013600     05  ESTR-B3-L3          PIC X(040)          VALUE
013700         "PREFIRA MINUTAGEM CONSOLIDADA".
013800     05  ESTR-B3-L4          PIC X(040)          VALUE
013900         "OLHE NOME COM POTENCIAL DE SURPRESA".
014000     05  ESTR-B4-L1          PIC X(040)          VALUE
014100         "RODADA 11+: HORA DE MONTAR O BANCO".
014200     05  ESTR-B4-L2          PIC X(040)          VALUE
014300         "RESERVA COM CHANCE REAL DE TITULAR".
014400     05  ESTR-B4-L3          PIC X(040)          VALUE
014500         "JOGADOR VOLTANDO DE LESAO OU PROMOVIDO".
014600     05  ESTR-B4-L4          PIC X(040)          VALUE
014700         "RISCO BAIXO, GANHO POTENCIAL ALTO".
014800 01  TAB-ESTRATEGIA-TXT REDEFINES GRP-ESTRATEGIA-TXT.
014900     05  TAB-ESTR-OCR OCCURS 16 TIMES INDEXED BY IX-ESTR
015000                           PIC X(040).
015100*-----------------------------------------------------------------
015200*-----------------------------------------------------------------
015300 01  FILLER                      PIC X(050)          VALUE
015400         "========== VARIAVEIS DE TRABALHO ==========".
015500*-----------------------------------------------------------------
015600 01  WRK-FALTA                   PIC S9(002)         VALUE ZERO.
015700 01  WRK-POS                     PIC X(001)          VALUE SPACE.
015800 01  WRK-PONTEIRO                PIC 9(003)    COMP  VALUE 1.
015900 01  WRK-ESTR-BASE               PIC 9(002)    COMP  VALUE ZEROS.
016000*-----------------------------------------------------------------
016100 01  FILLER                      PIC X(050)          VALUE
016200         "========== AREA DE LINKAGE ==========".
016300*-----------------------------------------------------------------
016400
016500*-----------------------------------------------------------------
016600 LINKAGE                                 SECTION.
016700*-----------------------------------------------------------------
016800 01  LK-ROSTER-AREA.
016900     05  LK-ROS-RODADA              PIC 9(003)    COMP-3.
017000     05  LK-ROS-QT-FW               PIC 9(002)    COMP-3.
017100     05  LK-ROS-QT-MF               PIC 9(002)    COMP-3.
017200     05  LK-ROS-QT-DF               PIC 9(002)    COMP-3.
017300     05  LK-ROS-QT-GK               PIC 9(002)    COMP-3.
017400     05  LK-ROS-QT-BANCO            PIC 9(002)    COMP-3.
017500     05  LK-ROS-NEED-TXT            PIC X(030).
017600     05  LK-ROS-ESTRATEGIA OCCURS 4 TIMES INDEXED BY LK-IX-ESTR
017700                                    PIC X(040).
017800     05  FILLER                     PIC X(005).
017900
018000*=================================================================
018100 PROCEDURE                               DIVISION USING
018200                                          LK-ROSTER-AREA.
018300*=================================================================
018400 0000-PRINCIPAL.
018500
018600         PERFORM 0100-INICIAR.
018700         PERFORM 0200-VERIFICA-POSICOES.
018800         PERFORM 0250-SELECIONA-ESTRATEGIA.
018900         GOBACK.
019000
019100 0000-PRINCIPAL-FIM.EXIT.
019200*-----------------------------------------------------------------
019300 0100-INICIAR                            SECTION.
019400*-----------------------------------------------------------------
019500
019600         MOVE LK-ROS-QT-FW     TO SLOT-TIDO-FW.
019700         MOVE LK-ROS-QT-MF     TO SLOT-TIDO-MF.
019800         MOVE LK-ROS-QT-DF     TO SLOT-TIDO-DF.
019900         MOVE LK-ROS-QT-GK     TO SLOT-TIDO-GK.
020000         MOVE LK-ROS-QT-BANCO  TO SLOT-TIDO-BANCO.
020100         MOVE SPACES           TO LK-ROS-NEED-TXT.
020200         MOVE 1                TO WRK-PONTEIRO.
020300
020400 0100-INICIAR-FIM.EXIT.
020500*-----------------------------------------------------------------
020600 0200-VERIFICA-POSICOES                  SECTION.
020700*-----------------------------------------------------------------
020800*        PERCORRE OS 5 SLOTS E MONTA O TEXTO "FALTAM NO
020900*        ELENCO" COM CADA SLOT QUE AINDA NAO CHEGOU NA
021000*        QUANTIDADE EXIGIDA.
021100*-----------------------------------------------------------------
021200
021300         SET IX-SLOT TO 1.
021400         PERFORM 0205-TESTA-SLOT
021500             UNTIL IX-SLOT GREATER 5.
021600
021700         IF LK-ROS-NEED-TXT EQUAL SPACES
021800             MOVE "ELENCO COMPLETO" TO LK-ROS-NEED-TXT
021900         END-IF.
022000
022100 0200-VERIFICA-POSICOES-FIM.EXIT.
022200*-----------------------------------------------------------------
022300 0205-TESTA-SLOT                          SECTION.
022400*-----------------------------------------------------------------
022500
022600         SET IX-SLOT2 TO IX-SLOT.
022700         SET IX-SLOT3 TO IX-SLOT.
022800         COMPUTE WRK-FALTA =
022900             TAB-SLOT-EXIG-OCR (IX-SLOT)
023000           - TAB-SLOT-TIDO-OCR (IX-SLOT3).
023100         IF WRK-FALTA GREATER ZERO
023200             PERFORM 0210-MONTA-FALTA
023300         END-IF.
023400         SET IX-SLOT UP BY 1.
023500
023600 0205-TESTA-SLOT-FIM.EXIT.
023700*-----------------------------------------------------------------
023800 0210-MONTA-FALTA                        SECTION.
023900*-----------------------------------------------------------------
024000
024100         STRING TAB-SLOT-NOME-OCR (IX-SLOT2) " "
024200             DELIMITED BY SIZE INTO LK-ROS-NEED-TXT
024300             WITH POINTER WRK-PONTEIRO.
024400
024500 0210-MONTA-FALTA-FIM.EXIT.
024600*-----------------------------------------------------------------
024700 0250-SELECIONA-ESTRATEGIA                SECTION.
024800*-----------------------------------------------------------------
024900*        A ESTRATEGIA SUGERIDA DEPENDE DA FAIXA DE RODADA:
025000*        1-3 ATACANTE DE ELITE SEM GOLEIRO, 4-6 NUCLEO DE MEIAS
025100*        E PRIMEIRO GOLEIRO, 7-10 GARIMPO DE VALOR NA VAGA QUE
025200*        FALTA, 11 EM DIANTE BANCO E NOMES DE RISCO.  CADA FAIXA
025300*        TEM AS QUATRO LINHAS FIXAS DA PLANILHA, COPIADAS DA
025400*        TABELA TAB-ESTR-OCR PARA LK-ROS-ESTRATEGIA.
025500*-----------------------------------------------------------------
025600
025700         EVALUATE TRUE
025800             WHEN LK-ROS-RODADA NOT GREATER 3
025900                 MOVE 0 TO WRK-ESTR-BASE
026000             WHEN LK-ROS-RODADA NOT GREATER 6
026100                 MOVE 4 TO WRK-ESTR-BASE
026200             WHEN LK-ROS-RODADA NOT GREATER 10
026300                 MOVE 8 TO WRK-ESTR-BASE
026400             WHEN OTHER
026500                 MOVE 12 TO WRK-ESTR-BASE
026600         END-EVALUATE.
026700
026800         SET LK-IX-ESTR TO 1.
026900         PERFORM 0255-COPIA-LINHA-ESTRATEGIA
027000             UNTIL LK-IX-ESTR GREATER 4.
027100
027200 0250-SELECIONA-ESTRATEGIA-FIM.EXIT.
027300*-----------------------------------------------------------------
027400 0255-COPIA-LINHA-ESTRATEGIA              SECTION.
027500*-----------------------------------------------------------------
027600
027700         SET IX-ESTR TO WRK-ESTR-BASE.
027800         SET IX-ESTR UP BY LK-IX-ESTR.
027900         MOVE TAB-ESTR-OCR (IX-ESTR) TO LK-ROS-ESTRATEGIA (LK-IX-ESTR).
028000         SET LK-IX-ESTR UP BY 1.
028100
028200 0255-COPIA-LINHA-ESTRATEGIA-FIM.EXIT.
028300*-----------------------------------------------------------------
